000100******************************************************************
000200*    C 2 C   M A R K E T P L A C E   -   C O P Y B O O K
000300* ----------------------------------------------------------------
000400* Sistema .............. C2C - Marketplace Batch Engine
000500* Copybook.............. C2CORDRC
000600* Tipo    .............. Record layout
000700* Finalidade ........... Layout do arquivo mestre de pedidos
000800*                        (ORDER-MASTER), com as linhas do pedido
000900*                        (ORDER-ITEM) em OCCURS, usado por
001000*                        C2CORD00, C2CSTA00, C2CPAY00 e
001100*                        C2CREV00.
001200* DSnames .............. C2C.ORDER.MASTER
001300******************************************************************
001400* VRS001 RAS 04/03/1999 - IMPLANTACAO
001500******************************************************************
001600*
001700 01  ORDER-RECORD.
001800     03  ORD-ID                       PIC  9(009).
001900     03  ORD-BUYER-ID                  PIC  9(009).
002000     03  ORD-AMOUNT                    PIC  S9(9)V99 COMP-3.
002100     03  ORD-STATUS                    PIC  X(001).
002200         88  ORD-PENDING                VALUE 'P'.
002300         88  ORD-PAID                   VALUE 'D'.
002400         88  ORD-SHIPPED                VALUE 'S'.
002500         88  ORD-COMPLETED              VALUE 'C'.
002600         88  ORD-CANCELED               VALUE 'X'.
002700         88  ORD-REFUNDED               VALUE 'R'.
002800     03  ORD-PAYMENT-ID                PIC  9(009).
002900     03  ORD-CREATED-AT                PIC  X(026).
003000     03  ORD-UPDATED-AT                PIC  X(026).
003100     03  ORD-UPDATED-AT-R REDEFINES    ORD-UPDATED-AT.
003200         05  ORD-UPD-YYYY               PIC  X(004).
003300         05  FILLER                     PIC  X(001).
003400         05  ORD-UPD-MM                 PIC  X(002).
003500         05  FILLER                     PIC  X(001).
003600         05  ORD-UPD-DD                 PIC  X(002).
003700         05  FILLER                     PIC  X(016).
003800     03  ORD-ITEM-COUNT                PIC  S9(3) COMP-3.
003900     03  ORD-ITEM-TABLE OCCURS 1 TO 50 TIMES
004000                        DEPENDING ON ORD-ITEM-COUNT
004100                        INDEXED BY ORD-ITEM-IDX.
004200         05  OI-PRODUCT-ID               PIC  9(009).
004300         05  OI-TITLE-SNAPSHOT           PIC  X(060).
004400         05  OI-PRICE-SNAPSHOT           PIC  S9(7)V99 COMP-3.
004500         05  OI-QUANTITY                 PIC  S9(5) COMP-3.
004600         05  OI-SELLER-ID                PIC  9(009).
004700     03  FILLER                        PIC  X(012).
004800*
