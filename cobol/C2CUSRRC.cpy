000100******************************************************************
000200*    C 2 C   M A R K E T P L A C E   -   C O P Y B O O K
000300* ----------------------------------------------------------------
000400* Sistema .............. C2C - Marketplace Batch Engine
000500* Copybook.............. C2CUSRRC
000600* Tipo    .............. Record layout
000700* Finalidade ........... Layout do arquivo mestre de usuarios
000800*                        (USER-MASTER), usado exclusivamente
000900*                        por C2CUSR00.
001000* DSnames .............. C2C.USER.MASTER
001100******************************************************************
001200* VRS001 RAS 04/03/1999 - IMPLANTACAO
001300******************************************************************
001400*
001500 01  USER-RECORD.
001600     03  USR-ID                       PIC  9(009).
001700     03  USR-EMAIL                     PIC  X(060).
001800     03  USR-PHONE                     PIC  X(020).
001900     03  USR-HASHED-PASSWORD            PIC  X(044).
002000     03  USR-NAME                      PIC  X(060).
002100     03  USR-ROLE                      PIC  X(010).
002200     03  USR-STATUS                    PIC  X(001).
002300         88  USR-ACTIVE                  VALUE 'A'.
002400         88  USR-INACTIVE                VALUE 'I'.
002500     03  USR-CREATED-AT                 PIC  X(026).
002600     03  USR-CREATED-AT-R REDEFINES     USR-CREATED-AT.
002700         05  USR-CRT-YYYY                PIC  X(004).
002800         05  FILLER                      PIC  X(001).
002900         05  USR-CRT-MM                  PIC  X(002).
003000         05  FILLER                      PIC  X(001).
003100         05  USR-CRT-DD                  PIC  X(002).
003200         05  FILLER                      PIC  X(016).
003300     03  FILLER                        PIC  X(005).
003400*
