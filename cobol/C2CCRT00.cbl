000100*****************************************************************
000200* Valter Siqueira - Systems
000300* Laboratorio de uso particular
000400* ----------------------------------------------------------------
000500* Sistema .............. C2C - Marketplace Batch Engine
000600* Programa.............. C2CCRT00
000700* Tipo    .............. Batch
000800* Finalidade ........... Manutencao do carrinho de compras do
000900*                        comprador (ADD/UPDATE/REMOVE), valida
001000*                        elegibilidade do item contra o arquivo
001100*                        mestre de produtos antes de gravar o
001200*                        arquivo de trabalho CART-ITEM-FILE.
001300*
001400*                        O carrinho nao e fila de pedido - e so
001500*                        um rascunho, indexado por usuario mais
001600*                        produto, que o motor de pedidos lera
001700*                        depois para fechar a compra. A mesma
001800*                        transacao de funcao 'A' tanto inclui um
001900*                        item novo quanto atualiza a quantidade
002000*                        de um item ja presente, dependendo se a
002100*                        chave ja existe no arquivo CARTFILE.
002200* DSnames .............. C2C.PRODUCT.MASTER, C2C.CART.WORKFILE,
002300*                        C2C.CRTTRAN.DIARIO, C2C.CRTERR.REJEITOS
002400* JOB def cluster ...... C2C.LIB.JCL(C2CCRTJB)
002500* Chamado por  ......... C2CCTL00
002600*-----------------------------------------------------------------
002700* VRS006 MCS 02/05/2022 - REVISAO DE DOCUMENTACAO - NARRATIVA DE
002800*                         REGRA DE NEGOCIO ACRESCENTADA EM CADA
002900*                         PARAGRAFO A PEDIDO DA AUDITORIA DE
003000*                         QUALIDADE DE CODIGO (CHAMADO 91004)
003100* VRS005 JFN 08/08/2016 - INCLUIDA FUNCAO REMOVE DE ITEM DO
003200*                         CARRINHO (CHAMADO 71129)
003300* VRS004 RAS 19/01/2010 - REVISAO GERAL PARA MIGRACAO COBOL ENT.
003400* VRS003 PHC 22/12/1999 - AJUSTE Y2K NAS ROTINAS DE DATA/HORA
003500* VRS002 RAS 05/06/1994 - CORRIGE VALIDACAO DE QUANTIDADE MAIOR
003600*                         QUE O ESTOQUE DISPONIVEL
003700* VRS001 RAS 02/05/1992 - IMPLANTACAO
003800*****************************************************************
003900*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    C2CCRT00.
004200 AUTHOR.        RICARDO A. SANTOS.
004300 INSTALLATION.  C2C - MARKETPLACE BATCH ENGINE.
004400 DATE-WRITTEN.  02/05/1992.
004500 DATE-COMPILED.
004600 SECURITY.      NON-CONFIDENCIAL.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000* Compilador/plataforma unicos do ciclo batch do C2C - sem locale
005100* estrangeiro, ponto decimal sempre '.'.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*    Mestre de produtos - so leitura, este passo nunca altera o
006000*    catalogo, apenas confere preco/estoque/status do item.
006100     SELECT PRODMSTR
006200            ASSIGN TO PRODMSTR
006300            ORGANIZATION IS INDEXED
006400            ACCESS MODE IS DYNAMIC
006500            RECORD KEY IS PROD-ID
006600            FILE STATUS IS WS-PRODMSTR-STATUS.
006700*
006800*    Arquivo de trabalho do carrinho, chave composta usuario +
006900*    produto - cada usuario tem no maximo uma linha por produto.
007000     SELECT CARTFILE
007100            ASSIGN TO CARTFILE
007200            ORGANIZATION IS INDEXED
007300            ACCESS MODE IS DYNAMIC
007400            RECORD KEY IS CART-KEY
007500            FILE STATUS IS WS-CARTFILE-STATUS.
007600*
007700*    Diario de transacoes de entrada - funcao 'A' (incluir ou
007800*    atualizar) ou 'R' (remover) por registro.
007900     SELECT CRTTRAN
008000            ASSIGN TO CRTTRAN
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS IS WS-CRTTRAN-STATUS.
008300*
008400*    Log de transacoes rejeitadas, para reprocessamento manual.
008500     SELECT CRTERR
008600            ASSIGN TO CRTERR
008700            ORGANIZATION IS SEQUENTIAL
008800            FILE STATUS IS WS-CRTERR-STATUS.
008900*
009000 DATA DIVISION.
009100 FILE SECTION.
009200*
009300 FD  PRODMSTR
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD.
009600 COPY C2CPRDRC.
009700*
009800 FD  CARTFILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD.
010100* CART-PRICE-SNAPSHOT-B guarda o preco do produto no momento em
010200* que o item entrou ou foi atualizado no carrinho - nao e
010300* recalculado se o preco do produto mudar depois; o motor de
010400* pedidos e quem decide se confere o preco de novo ao fechar a
010500* compra. Layout compartilhado com C2CORD00 via copybook - ver
010600* C2CCRTRC para o unico lugar onde o registro e descrito.
010700 COPY C2CCRTRC.
010800*
011800 FD  CRTTRAN
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD.
012100* CRT-QUANTITY so e significativo na funcao 'A' - a remocao
012200* (funcao 'R') ignora a quantidade, remove a linha inteira do
012300* carrinho pela chave usuario+produto.
012400 01  CRTTRAN-RECORD.
012500     03  CRT-FUNCTION                 PIC  X(001).
012600         88  CRT-FN-ADD-UPDATE           VALUE 'A'.
012700         88  CRT-FN-REMOVE               VALUE 'R'.
012800     03  CRT-USER-ID                   PIC  9(009).
012900     03  CRT-PRODUCT-ID                 PIC  9(009).
013000     03  CRT-QUANTITY                  PIC  S9(5).
013100     03  FILLER                       PIC  X(020).
013200*
013300 FD  CRTERR
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD.
013600* Log de rejeitos deste passo - copia integral da transacao mais
013700* o motivo, igual aos demais programas do sistema.
013800 01  CRTERR-RECORD.
013900     03  CED-TRAN-COPY                 PIC  X(044).
014000     03  CED-REASON                    PIC  X(040).
014100*
014200 WORKING-STORAGE SECTION.
014300*----------------------------------------------------------------*
014400* GENERIC WORK VARIABLES                                         *
014500*----------------------------------------------------------------*
014600 77  CTE-VERS                         PIC  X(006) VALUE 'VRS006'.
014700*
014800 01  WS-FILE-STATUS-CODES.
014900     03  WS-PRODMSTR-STATUS             PIC  X(002).
015000         88  PRODMSTR-OK                 VALUE '00'.
015100     03  WS-CARTFILE-STATUS             PIC  X(002).
015200         88  CARTFILE-OK                  VALUE '00'.
015300     03  WS-CRTTRAN-STATUS              PIC  X(002).
015400         88  CRTTRAN-OK                   VALUE '00'.
015500         88  CRTTRAN-EOF                  VALUE '10'.
015600     03  WS-CRTERR-STATUS               PIC  X(002).
015700*
015800 01  WS-SWITCHES.
015900     03  WS-EOF-SW                     PIC  X(001) VALUE 'N'.
016000         88  WS-EOF                      VALUE 'Y'.
016100     03  WS-REJECT-SW                   PIC  X(001) VALUE 'N'.
016200         88  WS-REJECTED                  VALUE 'Y'.
016300*
016400* Contadores de controle do passo - aceito (inclusao ou
016500* atualizacao), removido e rejeitado, impressos em 0200-
016600* TERMINATE.
016700 01  WS-CONTROL-TOTALS.
016800     03  WS-READ-CTR                   PIC S9(7) COMP VALUE ZERO.
016900     03  WS-ACCEPT-CTR                  PIC S9(7) COMP VALUE ZERO.
017000     03  WS-REMOVE-CTR                  PIC S9(7) COMP VALUE ZERO.
017100     03  WS-REJECT-CTR                  PIC S9(7) COMP VALUE ZERO.
017200*
017300 01  WS-REJECT-REASON                 PIC  X(040) VALUE SPACES.
017400*
017500* Reservado para validacao de formato da chave de entrada - nao
017600* utilizado no fluxo atual, mantido por simetria com os demais
017700* programas do sistema.
017800 01  WS-CART-KEY-EDIT.
017900     03  WCK-USER-ID                    PIC  9(009).
018000     03  WCK-PRODUCT-ID                  PIC  9(009).
018100 01  WS-CART-KEY-EDIT-R REDEFINES
018200     WS-CART-KEY-EDIT                 PIC  X(018).
018300*
018400* Linha de totais impressa no SYSOUT - unica saida de conferencia
018500* do operador antes do proximo passo da JOB.
018600 01  WS-TOTALS-LINE.
018700     03  FILLER PIC X(025) VALUE '*** C2CCRT00 TOTAIS -->  '.
018800     03  WTL-ACCEPT                   PIC ZZZ,ZZ9.
018900     03  FILLER PIC X(003) VALUE ' / '.
019000     03  WTL-REMOVE                    PIC ZZZ,ZZ9.
019100     03  FILLER PIC X(003) VALUE ' / '.
019200     03  WTL-REJECT                    PIC ZZZ,ZZ9.
019300     03  FILLER                       PIC  X(067) VALUE SPACES.
019400 01  WS-TOTALS-LINE-R REDEFINES WS-TOTALS-LINE PIC X(132).
019500*
019600 LINKAGE SECTION.
019700*
019800 PROCEDURE DIVISION.
019900*
020000*-----------------------------------------------------------------*
020100 0000-MAIN.
020200*-----------------------------------------------------------------*
020300* Ciclo batch padrao do C2C - uma transacao de carrinho por volta
020400* do laco, do diario de entrada ao fim de arquivo.
020500     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
020600     PERFORM 1000-PROCESS-TRANSACTIONS THRU 1000-EXIT
020700             UNTIL WS-EOF.
020800     PERFORM 0200-TERMINATE THRU 0200-EXIT.
020900     GOBACK.
021000*-----------------------------------------------------------------*
021100 0100-INITIALIZE.
021200*-----------------------------------------------------------------*
021300* PRODMSTR abre so em leitura - CARTFILE abre I-O porque tanto a
021400* funcao 'A' quanto a 'R' gravam/removem linhas do carrinho.
021500     OPEN INPUT PRODMSTR.
021600     OPEN I-O   CARTFILE.
021700     OPEN INPUT CRTTRAN.
021800     OPEN OUTPUT CRTERR.
021900     PERFORM 1900-READ-CRTTRAN THRU 1900-EXIT.
022000 0100-EXIT.
022100     EXIT.
022200*-----------------------------------------------------------------*
022300 0200-TERMINATE.
022400*-----------------------------------------------------------------*
022500* Totais de controle no console - aceito / removido / rejeitado.
022600     MOVE WS-ACCEPT-CTR TO WTL-ACCEPT.
022700     MOVE WS-REMOVE-CTR TO WTL-REMOVE.
022800     MOVE WS-REJECT-CTR TO WTL-REJECT.
022900     DISPLAY WS-TOTALS-LINE-R.
023000     CLOSE PRODMSTR.
023100     CLOSE CARTFILE.
023200     CLOSE CRTTRAN.
023300     CLOSE CRTERR.
023400 0200-EXIT.
023500     EXIT.
023600*-----------------------------------------------------------------*
023700 1000-PROCESS-TRANSACTIONS.
023800*-----------------------------------------------------------------*
023900* Despacha pela funcao da transacao - 'A' inclui ou atualiza a
024000* linha do carrinho, 'R' remove; qualquer outro codigo e
024100* rejeitado sem tocar no arquivo de trabalho.
024200     MOVE 'N' TO WS-REJECT-SW.
024300     MOVE SPACES TO WS-REJECT-REASON.
024400     EVALUATE TRUE
024500         WHEN CRT-FN-ADD-UPDATE
024600             PERFORM 2000-EDIT-CART-LINE THRU 2000-EXIT
024700         WHEN CRT-FN-REMOVE
024800             PERFORM 5000-REMOVE-CART-LINE THRU 5000-EXIT
024900         WHEN OTHER
025000             MOVE 'FUNCAO DE TRANSACAO INVALIDA' TO WS-REJECT-REASON
025100             MOVE 'Y' TO WS-REJECT-SW
025200     END-EVALUATE.
025300     IF WS-REJECTED
025400         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
025500     END-IF.
025600     PERFORM 1900-READ-CRTTRAN THRU 1900-EXIT.
025700 1000-EXIT.
025800     EXIT.
025900*-----------------------------------------------------------------*
026000 1900-READ-CRTTRAN.
026100*-----------------------------------------------------------------*
026200* Le a proxima transacao do diario - fim de arquivo encerra o
026300* laco principal de 0000-MAIN.
026400     READ CRTTRAN INTO CRTTRAN-RECORD.
026500     IF CRTTRAN-EOF
026600         MOVE 'Y' TO WS-EOF-SW
026700     ELSE
026800         ADD 1 TO WS-READ-CTR
026900     END-IF.
027000 1900-EXIT.
027100     EXIT.
027200*-----------------------------------------------------------------*
027300 2000-EDIT-CART-LINE.
027400*-----------------------------------------------------------------*
027500* VRS002 RAS 05/06/1994 - QUANTIDADE NAO PODE SUPERAR O ESTOQUE
027600*                         DISPONIVEL DO PRODUTO
027700*    Tres validacoes independentes contra o mestre de produtos -
027800*    produto precisa existir, estar ATIVO e a quantidade pedida
027900*    precisa ser positiva e nao maior que o estoque corrente.
028000     MOVE CRT-PRODUCT-ID TO PROD-ID.
028100     READ PRODMSTR INTO PROD-RECORD
028200         KEY IS PROD-ID.
028300     IF NOT PRODMSTR-OK
028400         MOVE 'PRODUTO NAO ENCONTRADO' TO WS-REJECT-REASON
028500         MOVE 'Y' TO WS-REJECT-SW
028600     ELSE
028700         IF NOT PROD-ACTIVE
028800             MOVE 'PRODUTO NAO ESTA ATIVO' TO WS-REJECT-REASON
028900             MOVE 'Y' TO WS-REJECT-SW
029000         END-IF
029100         IF CRT-QUANTITY NOT > ZERO
029200             MOVE 'QUANTIDADE DEVE SER MAIOR QUE ZERO' TO
029300                 WS-REJECT-REASON
029400             MOVE 'Y' TO WS-REJECT-SW
029500         END-IF
029600         IF CRT-QUANTITY > PROD-STOCK
029700             MOVE 'QUANTIDADE MAIOR QUE O ESTOQUE' TO
029800                 WS-REJECT-REASON
029900             MOVE 'Y' TO WS-REJECT-SW
030000         END-IF
030100     END-IF.
030200*    A leitura por CART-KEY decide REWRITE ou WRITE - se a chave
030300*    usuario+produto ja existir no carrinho a linha e atualizada
030400*    (sobrescreve quantidade e preco), senao e incluida nova; a
030500*    mesma transacao de funcao 'A' cobre os dois casos.
030600     IF NOT WS-REJECTED
030700         MOVE CRT-USER-ID    TO CART-KEY-USER-ID
030800         MOVE CRT-PRODUCT-ID TO CART-KEY-PRODUCT-ID
030900         READ CARTFILE INTO CART-IDX-RECORD
031000             KEY IS CART-KEY
031100         MOVE CRT-QUANTITY   TO CART-QUANTITY-B
031200         MOVE PROD-PRICE     TO CART-PRICE-SNAPSHOT-B
031300         IF CARTFILE-OK
031400             REWRITE CART-IDX-RECORD
031500         ELSE
031600             WRITE CART-IDX-RECORD
031700         END-IF
031800         ADD 1 TO WS-ACCEPT-CTR
031900     END-IF.
032000 2000-EXIT.
032100     EXIT.
032200*-----------------------------------------------------------------*
032300 5000-REMOVE-CART-LINE.
032400*-----------------------------------------------------------------*
032500* VRS005 JFN 08/08/2016 - NOVA FUNCAO DE REMOCAO DE ITEM DO
032600*                         CARRINHO (CHAMADO 71129) - ANTES DESTA
032700*                         VERSAO A UNICA FORMA DE TIRAR UM ITEM
032800*                         DO CARRINHO ERA ZERAR A QUANTIDADE, O
032900*                         QUE DEIXAVA LINHAS ORFAS NO ARQUIVO
033000*    DELETE posiciona pela chave montada acima - nao precisa de
033100*    READ previo porque ACCESS MODE DYNAMIC com RECORD KEY aceita
033200*    DELETE direto por chave.
033300     MOVE CRT-USER-ID    TO CART-KEY-USER-ID.
033400     MOVE CRT-PRODUCT-ID TO CART-KEY-PRODUCT-ID.
033500     DELETE CARTFILE RECORD.
033600     IF CARTFILE-OK
033700         ADD 1 TO WS-REMOVE-CTR
033800     ELSE
033900         MOVE 'ITEM NAO ENCONTRADO NO CARRINHO' TO WS-REJECT-REASON
034000         MOVE 'Y' TO WS-REJECT-SW
034100     END-IF.
034200 5000-EXIT.
034300     EXIT.
034400*-----------------------------------------------------------------*
034500 8000-WRITE-REJECT.
034600*-----------------------------------------------------------------*
034700* Grava a transacao rejeitada integralmente mais o motivo no log
034800* de erros, para conferencia do operador.
034900     MOVE SPACES TO CRTERR-RECORD.
035000     MOVE CRTTRAN-RECORD TO CED-TRAN-COPY.
035100     MOVE WS-REJECT-REASON TO CED-REASON.
035200     WRITE CRTERR-RECORD.
035300     ADD 1 TO WS-REJECT-CTR.
035400 8000-EXIT.
035500     EXIT.
