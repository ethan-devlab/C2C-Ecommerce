000100******************************************************************
000200*    C 2 C   M A R K E T P L A C E   -   C O P Y B O O K
000300* ----------------------------------------------------------------
000400* Sistema .............. C2C - Marketplace Batch Engine
000500* Copybook.............. C2CBNKRC
000600* Tipo    .............. Record layout
000700* Finalidade ........... Layout do arquivo de contas bancarias
000800*                        simuladas (BANK-ACCOUNT-FILE), arquivo
000900*                        seed/lookup do simulador de banco usado
001000*                        por C2CPAY00.
001100* DSnames .............. C2C.BANK.ACCOUNT
001200******************************************************************
001300* VRS001 RAS 04/03/1999 - IMPLANTACAO
001400******************************************************************
001500*
001600 01  BANK-RECORD.
001700     03  BANK-CARD-NUMBER              PIC  X(020).
001800     03  BANK-BALANCE                  PIC  S9(9)V99 COMP-3.
001900     03  FILLER                       PIC  X(010).
002000*
