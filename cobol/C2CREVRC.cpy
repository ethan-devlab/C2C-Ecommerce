000100******************************************************************
000200*    C 2 C   M A R K E T P L A C E   -   C O P Y B O O K
000300* ----------------------------------------------------------------
000400* Sistema .............. C2C - Marketplace Batch Engine
000500* Copybook.............. C2CREVRC
000600* Tipo    .............. Record layout
000700* Finalidade ........... Layout do arquivo de avaliacoes de
000800*                        produto (REVIEW-FILE), log sequencial
000900*                        gravado e lido por C2CREV00.
001000* DSnames .............. C2C.REVIEW.FILE
001100******************************************************************
001200* VRS001 RAS 04/03/1999 - IMPLANTACAO
001300******************************************************************
001400*
001500 01  REVIEW-RECORD.
001600     03  REV-ID                       PIC  9(009).
001700     03  REV-ORDER-ID                  PIC  9(009).
001800     03  REV-PRODUCT-ID                 PIC  9(009).
001900     03  REV-BUYER-ID                   PIC  9(009).
002000     03  REV-RATING                    PIC  S9(1) COMP-3.
002100     03  REV-COMMENT                   PIC  X(200).
002200     03  REV-CREATED-AT                PIC  X(026).
002300     03  FILLER                       PIC  X(007).
002400*
