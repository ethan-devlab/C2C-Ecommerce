000100*****************************************************************
000200* Valter Siqueira - Systems
000300* Laboratorio de uso particular
000400* ----------------------------------------------------------------
000500* Sistema .............. C2C - Marketplace Batch Engine
000600* Programa.............. C2CPRD00
000700* Tipo    .............. Batch
000800* Finalidade ........... Manutencao do cadastro de produtos do
000900*                        marketplace (CREATE/UPDATE/LIST/GET),
001000*                        grava o arquivo mestre PRODUCT-MASTER.
001100*
001200*                        Cada produto pertence a um unico vendedor
001300*                        (PROD-SELLER-ID) e carrega preco e estoque
001400*                        correntes - o PROD-STOCK e o saldo que o
001500*                        motor de pedidos (C2CORD00) debita na hora
001600*                        de fechar um pedido, nunca este programa.
001700*                        O campo PROD-STATUS so controla se o
001800*                        produto aparece disponivel para compra;
001900*                        ele nao e removido do arquivo mestre
002000*                        (nao existe funcao DELETE neste programa
002100*                        por decisao de negocio do projeto C2C).
002200* DSnames .............. C2C.PRODUCT.MASTER, C2C.PRDTRAN.DIARIO,
002300*                        C2C.PRDLIST.RELATORIO, C2C.PRDERR.REJEITOS
002400* JOB def cluster ...... C2C.LIB.JCL(C2CPRDJB)
002500* Chamado por  ......... C2CCTL00
002600*-----------------------------------------------------------------
002700* VRS008 MCS 02/05/2022 - REVISAO DE DOCUMENTACAO - NARRATIVA DE
002800*                         REGRA DE NEGOCIO ACRESCENTADA EM CADA
002900*                         PARAGRAFO A PEDIDO DA AUDITORIA DE
003000*                         QUALIDADE DE CODIGO (CHAMADO 91004)
003100* VRS007 MCS 14/06/2019 - AJUSTE NA VALIDACAO DE PRECO NEGATIVO
003200*                         NA ATUALIZACAO (CHAMADO 88213)
003300* VRS006 JFN 22/11/2014 - INCLUIDA FUNCAO GET INDIVIDUAL DE PRODUTO
003400* VRS005 RAS 09/02/2009 - REVISAO GERAL PARA MIGRACAO COBOL ENT.
003500* VRS004 PHC 03/07/2001 - CORRECAO NO RELATORIO LIST APOS VIRADA
003600*                         DO MILENIO
003700* VRS003 PHC 17/12/1999 - AJUSTE Y2K COMPLEMENTAR - CAMPOS DE DATA
003800*                         DO CABECALHO DO RELATORIO
003900* VRS002 RAS 30/09/1998 - PROJETO Y2K - EXPANSAO DO ANO NAS DATAS
004000*                         DE CRIACAO DO PRODUTO PARA 4 DIGITOS
004100* VRS001 RAS 14/03/1991 - IMPLANTACAO
004200*****************************************************************
004300*
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    C2CPRD00.
004600 AUTHOR.        RICARDO A. SANTOS.
004700 INSTALLATION.  C2C - MARKETPLACE BATCH ENGINE.
004800 DATE-WRITTEN.  14/03/1991.
004900 DATE-COMPILED.
005000 SECURITY.      NON-CONFIDENCIAL.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400* Compilador/plataforma unicos para todo o ciclo batch do C2C -
005500* nao ha leitura em locale estrangeiro (ponto decimal sempre '.').
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*    Mestre de produtos - acesso dinamico porque o programa tanto
006400*    le por chave (UPDATE/GET) quanto varre sequencialmente (LIST).
006500     SELECT PRODMSTR
006600            ASSIGN TO PRODMSTR
006700            ORGANIZATION IS INDEXED
006800            ACCESS MODE IS DYNAMIC
006900            RECORD KEY IS PROD-ID
007000            FILE STATUS IS WS-PRODMSTR-STATUS.
007100*
007200*    Diario de transacoes de entrada - uma transacao por produto,
007300*    uma unica funcao (CREATE/UPDATE/LIST/GET) por registro.
007400     SELECT PRDTRAN
007500            ASSIGN TO PRDTRAN
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS IS WS-PRDTRAN-STATUS.
007800*
007900*    Relatorio de listagem de catalogo, layout fixo de 132 posicoes
008000*    para impressao em formulario largo.
008100     SELECT PRDLIST
008200            ASSIGN TO PRDLIST
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS IS WS-PRDLIST-STATUS.
008500*
008600*    Log de transacoes rejeitadas, para reprocessamento manual.
008700     SELECT PRDERR
008800            ASSIGN TO PRDERR
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS IS WS-PRDERR-STATUS.
009100*
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500 FD  PRODMSTR
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800 COPY C2CPRDRC.
009900*
010000 FD  PRDTRAN
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300*    PRT-FUNCTION seleciona qual dos quatro paragrafos de negocio
010400*    trata a transacao - uma unica funcao por registro de entrada.
010500 01  PRDTRAN-RECORD.
010600     03  PRT-FUNCTION                 PIC  X(001).
010700         88  PRT-FN-CREATE               VALUE 'C'.
010800         88  PRT-FN-UPDATE               VALUE 'U'.
010900         88  PRT-FN-LIST                 VALUE 'L'.
011000         88  PRT-FN-GET                  VALUE 'G'.
011100*    Campos abaixo so sao significativos conforme a funcao:
011200*    CREATE usa todos; UPDATE usa so os que vierem preenchidos
011300*    (regra do VRS007); LIST e GET ignoram tudo exceto PRT-
011400*    PROD-ID (GET) ou nem isso (LIST varre o mestre inteiro).
011500     03  PRT-PROD-ID                   PIC  9(009).
011600     03  PRT-SELLER-ID                  PIC  9(009).
011700     03  PRT-TITLE                     PIC  X(060).
011800     03  PRT-DESCRIPTION                PIC  X(200).
011900     03  PRT-PRICE                     PIC  S9(7)V99.
012000     03  PRT-STOCK                     PIC  S9(7).
012100     03  PRT-CATEGORY                  PIC  X(030).
012200     03  PRT-STATUS                    PIC  X(001).
012300     03  PRT-CREATED-AT                 PIC  X(026).
012400     03  FILLER                       PIC  X(020).
012500*
012600 FD  PRDLIST
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD.
012900 01  PRDLIST-RECORD                   PIC  X(132).
013000*
013100 FD  PRDERR
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD.
013400*    Copia integral da transacao rejeitada + motivo em texto -
013500*    o operador de producao nao precisa abrir este programa para
013600*    entender por que a linha caiu fora.
013700 01  PRDERR-RECORD.
013800     03  PED-TRAN-COPY                 PIC  X(372).
013900     03  PED-REASON                    PIC  X(040).
014000*
014100 WORKING-STORAGE SECTION.
014200*----------------------------------------------------------------*
014300* GENERIC WORK VARIABLES                                         *
014400*----------------------------------------------------------------*
014500* CTE-VERS acompanha o numero da ultima VRS do cabecalho - serve
014600* so de referencia para quem olha um DUMP e quer saber qual versao
014700* do fonte gerou aquele JOB.
014800 77  CTE-VERS                         PIC  X(006) VALUE 'VRS008'.
014900*
015000* Codigos de FILE STATUS dos quatro arquivos do passo - so os dois
015100* primeiros tem 88-levels porque sao os unicos testados fora do
015200* OPEN/CLOSE (PRDLIST/PRDERR sao so gravados, nunca consultados).
015300 01  WS-FILE-STATUS-CODES.
015400     03  WS-PRODMSTR-STATUS             PIC  X(002).
015500         88  PRODMSTR-OK                 VALUE '00'.
015600         88  PRODMSTR-NOTFND              VALUE '23'.
015700     03  WS-PRDTRAN-STATUS              PIC  X(002).
015800         88  PRDTRAN-OK                  VALUE '00'.
015900         88  PRDTRAN-EOF                  VALUE '10'.
016000     03  WS-PRDLIST-STATUS              PIC  X(002).
016100     03  WS-PRDERR-STATUS               PIC  X(002).
016200*
016300* Switches de controle do passo - WS-EOF-SW fecha o laco principal,
016400* WS-FOUND-SW fica reservado para uso futuro de busca por titulo,
016500* WS-REJECT-SW liga a rejeicao da transacao corrente em qualquer
016600* um dos paragrafos de negocio 2000/3000/4000/4500.
016700 01  WS-SWITCHES.
016800     03  WS-EOF-SW                     PIC  X(001) VALUE 'N'.
016900         88  WS-EOF                      VALUE 'Y'.
017000     03  WS-FOUND-SW                    PIC  X(001) VALUE 'N'.
017100         88  WS-FOUND                     VALUE 'Y'.
017200     03  WS-REJECT-SW                   PIC  X(001) VALUE 'N'.
017300         88  WS-REJECTED                  VALUE 'Y'.
017400*
017500* Contadores de controle do passo - um por funcao de transacao,
017600* mais o total lido e o total rejeitado, impressos em 0200-
017700* TERMINATE. Todos COMP por serem simples contadores de execucao.
017800 01  WS-CONTROL-TOTALS.
017900     03  WS-READ-CTR                   PIC S9(7) COMP VALUE ZERO.
018000     03  WS-CREATE-CTR                  PIC S9(7) COMP VALUE ZERO.
018100     03  WS-UPDATE-CTR                  PIC S9(7) COMP VALUE ZERO.
018200     03  WS-LIST-CTR                    PIC S9(7) COMP VALUE ZERO.
018300     03  WS-GET-CTR                     PIC S9(7) COMP VALUE ZERO.
018400     03  WS-REJECT-CTR                   PIC S9(7) COMP VALUE ZERO.
018500*
018600* Texto livre com o motivo da rejeicao - montado no paragrafo de
018700* negocio que rejeitou e copiado para o log PRDERR em 8000.
018800 01  WS-REJECT-REASON                 PIC  X(040) VALUE SPACES.
018900*
019000* Linha de listagem do catalogo - layout fixo de relatorio, uma
019100* linha por produto, sem cabecalho de pagina (o relatorio e lido
019200* por um programa de distribuicao, nao impresso diretamente).
019300* WLL-STOCK carrega o sinal (Z...9-) porque um estoque negativo
019400* neste relatorio e sintoma de erro de concorrencia no motor de
019500* pedidos e precisa chamar atencao de quem le a listagem.
019600 01  WS-LIST-LINE.
019700     03  WLL-ID                        PIC  9(009).
019800     03  FILLER                       PIC  X(002) VALUE SPACES.
019900     03  WLL-TITLE                     PIC  X(060).
020000     03  FILLER                       PIC  X(002) VALUE SPACES.
020100     03  WLL-PRICE                     PIC  Z(5)9.99.
020200     03  FILLER                       PIC  X(002) VALUE SPACES.
020300     03  WLL-STOCK                     PIC  Z(6)9-.
020400     03  FILLER                       PIC  X(002) VALUE SPACES.
020500     03  WLL-STATUS                    PIC  X(001).
020600     03  FILLER                       PIC  X(045) VALUE SPACES.
020700* Redefinicao em X(132) para permitir WRITE direto do grupo
020800* formatado para dentro do registro flat do FD PRDLIST.
020900 01  WS-LIST-LINE-R REDEFINES WS-LIST-LINE PIC X(132).
021000*
021100* Linha de totais de controle - unica saida no SYSOUT do passo,
021200* conferida pelo operador de producao antes de liberar o proximo
021300* passo da JOB.
021400 01  WS-TOTALS-LINE.
021500     03  FILLER PIC X(025) VALUE '*** C2CPRD00 TOTAIS -->  '.
021600     03  WTL-READ                     PIC ZZZ,ZZ9.
021700     03  FILLER PIC X(003) VALUE ' / '.
021800     03  WTL-REJECT                    PIC ZZZ,ZZ9.
021900     03  FILLER                       PIC  X(077) VALUE SPACES.
022000* Redefinicao usada so para o DISPLAY - nao grava em arquivo.
022100 01  WS-TOTALS-LINE-R REDEFINES WS-TOTALS-LINE PIC X(132).
022200*
022300 LINKAGE SECTION.
022400*
022500 PROCEDURE DIVISION.
022600*
022700*-----------------------------------------------------------------*
022800 0000-MAIN.
022900*-----------------------------------------------------------------*
023000* Ciclo batch padrao do C2C - abre os arquivos, processa uma
023100* transacao por vez do diario de entrada ate o fim, encerra.
023200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
023300     PERFORM 1000-PROCESS-TRANSACTIONS THRU 1000-EXIT
023400             UNTIL WS-EOF.
023500     PERFORM 0200-TERMINATE THRU 0200-EXIT.
023600     GOBACK.
023700*-----------------------------------------------------------------*
023800 0100-INITIALIZE.
023900*-----------------------------------------------------------------*
024000* Abre os quatro arquivos do passo e le a primeira transacao -
024100* o mestre abre I-O porque CREATE grava e UPDATE regrava no mesmo
024200* passo.
024300     OPEN I-O   PRODMSTR.
024400     OPEN INPUT PRDTRAN.
024500     OPEN OUTPUT PRDLIST.
024600     OPEN OUTPUT PRDERR.
024700     PERFORM 1900-READ-PRDTRAN THRU 1900-EXIT.
024800 0100-EXIT.
024900     EXIT.
025000*-----------------------------------------------------------------*
025100 0200-TERMINATE.
025200*-----------------------------------------------------------------*
025300* Emite a linha de totais de controle no console do job e fecha
025400* os arquivos - e a unica saida de auditoria deste passo que o
025500* operador acompanha em tempo real.
025600     MOVE WS-READ-CTR   TO WTL-READ.
025700     MOVE WS-REJECT-CTR TO WTL-REJECT.
025800     DISPLAY WS-TOTALS-LINE-R.
025900     CLOSE PRODMSTR.
026000     CLOSE PRDTRAN.
026100     CLOSE PRDLIST.
026200     CLOSE PRDERR.
026300 0200-EXIT.
026400     EXIT.
026500*-----------------------------------------------------------------*
026600 1000-PROCESS-TRANSACTIONS.
026700*-----------------------------------------------------------------*
026800* Despacha a transacao corrente para o paragrafo de negocio da
026900* funcao pedida - uma unica funcao valida por registro de entrada;
027000* qualquer outro codigo cai na rejeicao generica.
027100     MOVE 'N' TO WS-REJECT-SW.
027200     MOVE SPACES TO WS-REJECT-REASON.
027300*    CREATE grava produto novo, UPDATE altera campos de um
027400*    produto existente, LIST varre o mestre inteiro para o
027500*    relatorio de catalogo e GET consulta um unico produto -
027600*    as quatro unicas funcoes que este passo conhece.
027700     EVALUATE TRUE
027800         WHEN PRT-FN-CREATE
027900             PERFORM 2000-CREATE-PRODUCT THRU 2000-EXIT
028000         WHEN PRT-FN-UPDATE
028100             PERFORM 3000-UPDATE-PRODUCT THRU 3000-EXIT
028200         WHEN PRT-FN-LIST
028300             PERFORM 4000-LIST-PRODUCT THRU 4000-EXIT
028400         WHEN PRT-FN-GET
028500             PERFORM 4500-GET-PRODUCT THRU 4500-EXIT
028600         WHEN OTHER
028700*            Codigo de funcao fora do dominio C/U/L/G - vai
028800*            direto para o log de rejeitos sem tentar nenhuma
028900*            leitura ou gravacao no mestre.
029000             MOVE 'FUNCAO DE TRANSACAO INVALIDA' TO WS-REJECT-REASON
029100             MOVE 'Y' TO WS-REJECT-SW
029200     END-EVALUATE.
029300     IF WS-REJECTED
029400         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
029500     END-IF.
029600*    Sempre avanca para a proxima transacao, rejeitada ou nao -
029700*    uma transacao com erro nao interrompe o passo.
029800     PERFORM 1900-READ-PRDTRAN THRU 1900-EXIT.
029900 1000-EXIT.
030000     EXIT.
030100*-----------------------------------------------------------------*
030200 1900-READ-PRDTRAN.
030300*-----------------------------------------------------------------*
030400* Le a proxima transacao do diario e conta a leitura - fim de
030500* arquivo liga o switch que encerra o laco principal de 0000-MAIN.
030600     READ PRDTRAN INTO PRDTRAN-RECORD.
030700     IF PRDTRAN-EOF
030800         MOVE 'Y' TO WS-EOF-SW
030900     ELSE
031000         ADD 1 TO WS-READ-CTR
031100     END-IF.
031200 1900-EXIT.
031300     EXIT.
031400*-----------------------------------------------------------------*
031500 2000-CREATE-PRODUCT.
031600*-----------------------------------------------------------------*
031700* Cria um novo registro de produto com status ATIVO - todo produto
031800* cadastrado comeca disponivel para compra; a suspensao de venda e
031900* feita depois por um UPDATE que troca PROD-STATUS, nunca aqui.
032000*    PROD-ID chega pronto na transacao - a geracao da chave e
032100*    responsabilidade de quem alimenta o diario (o front-end do
032200*    marketplace), este passo nao gera sequencial proprio.
032300     MOVE PRT-PROD-ID        TO PROD-ID.
032400     MOVE PRT-SELLER-ID       TO PROD-SELLER-ID.
032500     MOVE PRT-TITLE           TO PROD-TITLE.
032600     MOVE PRT-DESCRIPTION     TO PROD-DESCRIPTION.
032700     MOVE PRT-PRICE           TO PROD-PRICE.
032800     MOVE PRT-STOCK           TO PROD-STOCK.
032900     MOVE PRT-CATEGORY        TO PROD-CATEGORY.
033000*    Todo produto novo entra ATIVO ('A') - nao existe transacao
033100*    de CREATE que ja nasca suspenso do catalogo.
033200     MOVE 'A'                TO PROD-STATUS.
033300     MOVE PRT-CREATED-AT      TO PROD-CREATED-AT.
033400     WRITE PROD-RECORD.
033500     IF PRODMSTR-OK
033600         ADD 1 TO WS-CREATE-CTR
033700     ELSE
033800*        Normalmente chave duplicada (PROD-ID ja existe) - o
033900*        front-end nunca deveria reenviar um CREATE repetido,
034000*        mas o passo protege o mestre mesmo assim.
034100         MOVE 'FALHA AO GRAVAR PRODUCT-MASTER' TO WS-REJECT-REASON
034200         MOVE 'Y' TO WS-REJECT-SW
034300     END-IF.
034400 2000-EXIT.
034500     EXIT.
034600*-----------------------------------------------------------------*
034700 3000-UPDATE-PRODUCT.
034800*-----------------------------------------------------------------*
034900* Atualizacao parcial - so troca o campo que veio preenchido na
035000* transacao, preco/estoque so trocam se vierem >= zero (um campo
035100* em branco ou negativo significa "nao alterar este campo").
035200* VRS007 MCS 14/06/2019 - NAO APLICA PRECO/ESTOQUE INFORMADOS
035300*                         COM VALOR NEGATIVO NA TRANSACAO
035400     MOVE PRT-PROD-ID TO PROD-ID.
035500     READ PRODMSTR INTO PROD-RECORD
035600         KEY IS PROD-ID.
035700     IF NOT PRODMSTR-OK
035800         MOVE 'PRODUTO NAO ENCONTRADO' TO WS-REJECT-REASON
035900         MOVE 'Y' TO WS-REJECT-SW
036000     ELSE
036100*        Texto so atualiza quando vem preenchido na transacao -
036200*        campo em branco significa "mantenha o valor atual".
036300         IF PRT-TITLE NOT EQUAL SPACES
036400             MOVE PRT-TITLE TO PROD-TITLE
036500         END-IF
036600         IF PRT-DESCRIPTION NOT EQUAL SPACES
036700             MOVE PRT-DESCRIPTION TO PROD-DESCRIPTION
036800         END-IF
036900         IF PRT-CATEGORY NOT EQUAL SPACES
037000             MOVE PRT-CATEGORY TO PROD-CATEGORY
037100         END-IF
037200*        Preco/estoque so atualizam com valor >= zero - a mesma
037300*        regra do VRS007 acima, repetida aqui por serem os dois
037400*        campos numericos do produto.
037500         IF PRT-PRICE >= ZERO
037600             MOVE PRT-PRICE TO PROD-PRICE
037700         END-IF
037800         IF PRT-STOCK >= ZERO
037900             MOVE PRT-STOCK TO PROD-STOCK
038000         END-IF
038100*        Troca de status ('A'/'I') e a unica forma de suspender
038200*        ou reativar um produto - nunca existe remocao fisica.
038300         IF PRT-STATUS NOT EQUAL SPACES
038400             MOVE PRT-STATUS TO PROD-STATUS
038500         END-IF
038600         REWRITE PROD-RECORD
038700         IF PRODMSTR-OK
038800             ADD 1 TO WS-UPDATE-CTR
038900         ELSE
039000             MOVE 'FALHA AO REGRAVAR PRODUCT-MASTER' TO
039100                 WS-REJECT-REASON
039200             MOVE 'Y' TO WS-REJECT-SW
039300         END-IF
039400     END-IF.
039500 3000-EXIT.
039600     EXIT.
039700*-----------------------------------------------------------------*
039800 4000-LIST-PRODUCT.
039900*-----------------------------------------------------------------*
040000* Varre o mestre de produtos do inicio ao fim e grava uma linha de
040100* relatorio por produto encontrado - uma unica transacao LIST
040200* dispara a listagem completa do catalogo, nao ha filtro por
040300* vendedor ou categoria neste passo.
040400* VRS004 PHC 03/07/2001 - CORRIGE CABECALHO DO RELATORIO NA VIRADA
040500*                         DO MILENIO
040600     MOVE SPACES TO WS-LIST-LINE.
040700*    WS-EOF-SW e reutilizado aqui so como marca de fim de varredura
040800*    do mestre - nao tem relacao com o fim do diario PRDTRAN, que
040900*    continua sendo controlado por 1900-READ-PRDTRAN.
041000     MOVE 'N' TO WS-EOF-SW.
041100     MOVE SPACES TO PROD-RECORD.
041200*    START posiciona antes do primeiro registro para a leitura
041300*    sequencial em 4100-LIST-NEXT varrer o arquivo inteiro do
041400*    menor para o maior PROD-ID.
041500     START PRODMSTR KEY IS GREATER THAN PROD-ID.
041600     PERFORM 4100-LIST-NEXT THRU 4100-EXIT
041700             UNTIL WS-PRODMSTR-STATUS NOT EQUAL '00'.
041800     ADD 1 TO WS-LIST-CTR.
041900 4000-EXIT.
042000     EXIT.
042100*-----------------------------------------------------------------*
042200 4100-LIST-NEXT.
042300*-----------------------------------------------------------------*
042400* Le o proximo produto na ordem fisica de PROD-ID e formata a
042500* linha de relatorio - fim de arquivo simplesmente nao grava mais
042600* nada, o laco em 4000-LIST-PRODUCT encerra por conta propria.
042700     READ PRODMSTR NEXT RECORD INTO PROD-RECORD.
042800*    Nao grava totais/ativo-inativo separados - a listagem traz
042900*    todo produto, cabendo a quem consome o relatorio filtrar
043000*    pela coluna de status se precisar so dos ativos.
043100     IF PRODMSTR-OK
043200         MOVE PROD-ID    TO WLL-ID
043300         MOVE PROD-TITLE TO WLL-TITLE
043400         MOVE PROD-PRICE TO WLL-PRICE
043500         MOVE PROD-STOCK TO WLL-STOCK
043600         MOVE PROD-STATUS TO WLL-STATUS
043700         WRITE PRDLIST-RECORD FROM WS-LIST-LINE-R
043800     END-IF.
043900 4100-EXIT.
044000     EXIT.
044100*-----------------------------------------------------------------*
044200 4500-GET-PRODUCT.
044300*-----------------------------------------------------------------*
044400* Consulta pontual de um produto por PROD-ID - usada pelo motor de
044500* carrinho e pelo motor de pedidos para validar estoque/preco no
044600* momento da transacao, sem varrer o arquivo inteiro.
044700* VRS006 JFN 22/11/2014 - NOVA FUNCAO GET (CHAMADO 64410)
044800     MOVE PRT-PROD-ID TO PROD-ID.
044900     READ PRODMSTR INTO PROD-RECORD
045000         KEY IS PROD-ID.
045100*    Nao grava nada aqui - o GET e so uma leitura de conferencia,
045200*    PROD-RECORD fica em WORKING-STORAGE a disposicao de quem
045300*    chamou o passo via JCL de retorno de codigo/DISPLAY.
045400     IF PRODMSTR-OK
045500         ADD 1 TO WS-GET-CTR
045600     ELSE
045700         MOVE 'PRODUTO NAO ENCONTRADO' TO WS-REJECT-REASON
045800         MOVE 'Y' TO WS-REJECT-SW
045900     END-IF.
046000 4500-EXIT.
046100     EXIT.
046200*-----------------------------------------------------------------*
046300 8000-WRITE-REJECT.
046400*-----------------------------------------------------------------*
046500* Grava a transacao rejeitada integralmente mais o motivo em
046600* texto livre no log de erros, para conferencia do operador.
046700     MOVE SPACES TO PRDERR-RECORD.
046800*    PED-TRAN-COPY guarda a transacao tal como chegou, sem
046900*    nenhuma MOVE parcial - quem reprocessa o rejeito precisa
047000*    do registro original, nao de um resumo.
047100     MOVE PRDTRAN-RECORD TO PED-TRAN-COPY.
047200     MOVE WS-REJECT-REASON TO PED-REASON.
047300     WRITE PRDERR-RECORD.
047400     ADD 1 TO WS-REJECT-CTR.
047500 8000-EXIT.
047600     EXIT.
