000100*****************************************************************
000200* Valter Siqueira - Systems
000300* Laboratorio de uso particular
000400* ----------------------------------------------------------------
000500* Sistema .............. C2C - Marketplace Batch Engine
000600* Programa.............. C2CORD00
000700* Tipo    .............. Batch
000800* Finalidade ........... Converte o carrinho de um comprador em
000900*                        um novo pedido (ORDER-MASTER), baixando
001000*                        estoque do PRODUCT-MASTER, acumulando o
001100*                        valor total do pedido e esvaziando o
001200*                        carrinho (CART-ITEM-FILE) ao final.
001300*                        O pedido nasce sempre com ORD-STATUS = 'P'
001400*                        (PENDENTE DE PAGAMENTO) - a liquidacao
001500*                        financeira e de responsabilidade exclusiva
001600*                        do C2CPAY00, este programa nao movimenta
001700*                        dinheiro nenhum, so estoque e o corpo do
001800*                        pedido. O carrinho inteiro do comprador e
001900*                        tratado como UM pedido so - nao ha divisao
002000*                        por vendedor nem por forma de entrega.
002100*                        Se qualquer linha do carrinho nao tiver
002200*                        estoque suficiente, ou o produto da linha
002300*                        tiver sido removido do PRODUCT-MASTER, o
002400*                        PEDIDO INTEIRO e rejeitado - nao existe
002500*                        pedido parcial, nem baixa parcial de
002600*                        estoque que precise ser desfeita (a baixa
002700*                        so ocorre apos a linha ser validada).
002800* DSnames .............. C2C.PRODUCT.MASTER, C2C.CART.WORKFILE,
002900*                        C2C.ORDER.MASTER, C2C.ORDTRAN.DIARIO,
003000*                        C2C.ORDERR.REJEITOS
003100* JOB def cluster ...... C2C.LIB.JCL(C2CORDJB)
003200* Chamado por  ......... C2CCTL00
003300*-----------------------------------------------------------------
003400* VRS005 MCS 02/05/2022 - REVISAO DE DOCUMENTACAO INTERNA DO
003500*                         PROGRAMA - NENHUMA MUDANCA DE REGRA DE
003600*                         NEGOCIO, SO INCLUSAO DE COMENTARIOS
003700*                         EXPLICATIVOS NOS PARAGRAFOS (CHAMADO 91004)
003800* VRS004 MCS 11/04/2017 - CORRECAO NO ARREDONDAMENTO DA EXTENSAO
003900*                         DE LINHA DO PEDIDO (CHAMADO 75502)
004000* VRS003 RAS 27/03/2011 - REVISAO GERAL PARA MIGRACAO COBOL ENT.
004100* VRS002 PHC 19/11/1999 - AJUSTE Y2K NOS CAMPOS DE DATA/HORA DO
004200*                         PEDIDO
004300* VRS001 RAS 10/09/1993 - IMPLANTACAO
004400*****************************************************************
004500*
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    C2CORD00.
004800 AUTHOR.        RICARDO A. SANTOS.
004900 INSTALLATION.  C2C - MARKETPLACE BATCH ENGINE.
005000 DATE-WRITTEN.  10/09/1993.
005100 DATE-COMPILED.
005200 SECURITY.      NON-CONFIDENCIAL.
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300* PRODMSTR E ABERTO I-O NESTE PROGRAMA PORQUE A BAIXA DE ESTOQUE
006400* (REWRITE) OCORRE AQUI MESMO, LINHA A LINHA, NO MOMENTO EM QUE O
006500* PEDIDO E FECHADO - NAO HA PROGRAMA SEPARADO DE BAIXA DE ESTOQUE.
006600     SELECT PRODMSTR
006700            ASSIGN TO PRODMSTR
006800            ORGANIZATION IS INDEXED
006900            ACCESS MODE IS DYNAMIC
007000            RECORD KEY IS PROD-ID
007100            FILE STATUS IS WS-PRODMSTR-STATUS.
007200*
007300* CARTFILE TAMBEM E I-O - LIDO VIA START/READ NEXT PARA VARRER TODAS
007400* AS LINHAS DO COMPRADOR, E DEPOIS AS MESMAS LINHAS SAO EXCLUIDAS
007500* (DELETE) QUANDO O PEDIDO E CONFIRMADO COM SUCESSO.
007600     SELECT CARTFILE
007700            ASSIGN TO CARTFILE
007800            ORGANIZATION IS INDEXED
007900            ACCESS MODE IS DYNAMIC
008000            RECORD KEY IS CART-KEY
008100            FILE STATUS IS WS-CARTFILE-STATUS.
008200*
008300     SELECT ORDRMSTR
008400            ASSIGN TO ORDRMSTR
008500            ORGANIZATION IS INDEXED
008600            ACCESS MODE IS DYNAMIC
008700            RECORD KEY IS ORD-ID
008800            FILE STATUS IS WS-ORDRMSTR-STATUS.
008900*
009000* ORDTRAN TRAZ UMA LINHA POR PEDIDO A CRIAR - O NUMERO DO PEDIDO
009100* (ODT-NEW-ORDER-ID) JA VEM ATRIBUIDO PELO PROGRAMA CHAMADOR
009200* (C2CCTL00), ESTE PROGRAMA NAO GERA SEQUENCIA DE ID DE PEDIDO.
009300     SELECT ORDTRAN
009400            ASSIGN TO ORDTRAN
009500            ORGANIZATION IS SEQUENTIAL
009600            FILE STATUS IS WS-ORDTRAN-STATUS.
009700*
009800* ARQUIVO DE REJEITOS - UMA LINHA POR PEDIDO QUE NAO PODE SER
009900* CRIADO, COM O MOTIVO DA REJEICAO EM TEXTO LIVRE.
010000     SELECT ORDERR
010100            ASSIGN TO ORDERR
010200            ORGANIZATION IS SEQUENTIAL
010300            FILE STATUS IS WS-ORDERR-STATUS.
010400*
010500 DATA DIVISION.
010600 FILE SECTION.
010700*
010800 FD  PRODMSTR
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD.
011100 COPY C2CPRDRC.
011200*
011300* O CARTFILE USA O MESMO LAYOUT COPIADO PELO C2CCRT00 - ESTE
011400* PROGRAMA SO PRECISA LER E DELETAR, NUNCA CRIA LINHA NOVA.
011500 FD  CARTFILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD.
011800 COPY C2CCRTRC.
012600*
012700 FD  ORDRMSTR
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD.
013000 COPY C2CORDRC.
013100*
013200* UMA LINHA DE TRANSACAO POR PEDIDO A FECHAR - SO TRAZ O COMPRADOR
013300* E O NUMERO DE PEDIDO, O CONTEUDO DO PEDIDO VEM TODO DO CARTFILE.
013400 FD  ORDTRAN
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD.
013700 01  ORDTRAN-RECORD.
013800     03  ODT-NEW-ORDER-ID               PIC  9(009).
013900     03  ODT-BUYER-ID                   PIC  9(009).
014000     03  ODT-CREATED-AT                 PIC  X(026).
014100*    REDEFINES PARA QUEBRAR O TIMESTAMP EM ANO/MES/DIA QUANDO FOR
014200*    PRECISO EXIBIR A DATA EM RELATORIO OU LOG - NAO USADA NA
014300*    GRAVACAO DO PEDIDO, QUE GUARDA O TIMESTAMP INTEIRO.
014400     03  ODT-CREATED-AT-R REDEFINES     ODT-CREATED-AT.
014500         05  ODT-CRT-YYYY                PIC  X(004).
014600         05  FILLER                      PIC  X(001).
014700         05  ODT-CRT-MM                  PIC  X(002).
014800         05  FILLER                      PIC  X(001).
014900         05  ODT-CRT-DD                  PIC  X(002).
015000         05  FILLER                      PIC  X(016).
015100     03  FILLER                       PIC  X(020).
015200*
015300* REJEITO DE PEDIDO - GUARDA A TRANSACAO ORIGINAL MAIS O MOTIVO,
015400* PARA O OPERADOR CONFERIR NO DIA SEGUINTE E DECIDIR SE REENVIA.
015500 FD  ORDERR
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD.
015800 01  ORDERR-RECORD.
015900     03  OED-TRAN-COPY                 PIC  X(064).
016000     03  OED-REASON                    PIC  X(040).
016100*
016200 WORKING-STORAGE SECTION.
016300*----------------------------------------------------------------*
016400* GENERIC WORK VARIABLES                                         *
016500*----------------------------------------------------------------*
016600 77  CTE-VERS                         PIC  X(006) VALUE 'VRS005'.
016700*
016800* CODIGOS DE RETORNO DOS 5 ARQUIVOS DO PROGRAMA - SO O '00' E
016900* SITUACAO NORMAL, QUALQUER OUTRO VALOR E TRATADO COMO ANOMALIA.
017000 01  WS-FILE-STATUS-CODES.
017100     03  WS-PRODMSTR-STATUS             PIC  X(002).
017200         88  PRODMSTR-OK                 VALUE '00'.
017300     03  WS-CARTFILE-STATUS             PIC  X(002).
017400         88  CARTFILE-OK                  VALUE '00'.
017500     03  WS-ORDRMSTR-STATUS             PIC  X(002).
017600         88  ORDRMSTR-OK                  VALUE '00'.
017700     03  WS-ORDTRAN-STATUS              PIC  X(002).
017800         88  ORDTRAN-OK                   VALUE '00'.
017900         88  ORDTRAN-EOF                   VALUE '10'.
018000     03  WS-ORDERR-STATUS               PIC  X(002).
018100*
018200* WS-EOF-SW CONTROLA O LACO PRINCIPAL (FIM DO ORDTRAN). WS-CART-EOF-SW
018300* CONTROLA O LACO DE VARREDURA DO CARRINHO DE UM UNICO COMPRADOR -
018400* E LIGADO QUANDO O START/READ NEXT SAI DA FAIXA DE CHAVE DO
018500* COMPRADOR CORRENTE, NAO SO NO FIM FISICO DO ARQUIVO.
018600 01  WS-SWITCHES.
018700     03  WS-EOF-SW                     PIC  X(001) VALUE 'N'.
018800         88  WS-EOF                      VALUE 'Y'.
018900     03  WS-CART-EOF-SW                 PIC  X(001) VALUE 'N'.
019000         88  WS-CART-EOF                  VALUE 'Y'.
019100     03  WS-REJECT-SW                   PIC  X(001) VALUE 'N'.
019200         88  WS-REJECTED                  VALUE 'Y'.
019300*
019400 01  WS-CONTROL-TOTALS.
019500     03  WS-READ-CTR                   PIC S9(7) COMP VALUE ZERO.
019600     03  WS-ORDER-CTR                   PIC S9(7) COMP VALUE ZERO.
019700     03  WS-REJECT-CTR                  PIC S9(7) COMP VALUE ZERO.
019800*
019900 01  WS-REJECT-REASON                 PIC  X(040) VALUE SPACES.
020000*
020100* AREA DE ACUMULACAO DO PEDIDO EM CONSTRUCAO - WS-LINE-EXTENSION
020200* GUARDA O VALOR DE CADA LINHA (PRECO X QUANTIDADE) ANTES DE SOMAR
020300* AO TOTAL DO PEDIDO, WS-LINE-IDX CONTROLA O INDICE DA TABELA DE
020400* ITENS DO PEDIDO (ORD-ITEM) DENTRO DO ORDER-MASTER.
020500 01  WS-BUILD-AREA.
020600     03  WS-LINE-EXTENSION              PIC S9(9)V99 COMP-3
020700                                        VALUE ZERO.
020800     03  WS-LINE-IDX                    PIC S9(4) COMP VALUE ZERO.
020900     03  WS-NOW-TIMESTAMP                PIC  X(026) VALUE SPACES.
021000*
021100* AREA DE EDICAO DE VALOR MONETARIO PARA EVENTUAL DISPLAY DE
021200* DIAGNOSTICO - NAO USADA NO FLUXO NORMAL DE GRAVACAO DO PEDIDO.
021300 01  WS-AMOUNT-EDIT.
021400     03  WAE-SIGN                       PIC  X(001).
021500     03  WAE-INTEGER                    PIC  9(009).
021600     03  WAE-DECIMAL                    PIC  9(002).
021700 01  WS-AMOUNT-EDIT-R REDEFINES WS-AMOUNT-EDIT PIC X(012).
021800*
021900 01  WS-TOTALS-LINE.
022000     03  FILLER PIC X(025) VALUE '*** C2CORD00 TOTAIS -->  '.
022100     03  WTL-ORDER                    PIC ZZZ,ZZ9.
022200     03  FILLER PIC X(003) VALUE ' / '.
022300     03  WTL-REJECT                    PIC ZZZ,ZZ9.
022400     03  FILLER                       PIC  X(077) VALUE SPACES.
022500 01  WS-TOTALS-LINE-R REDEFINES WS-TOTALS-LINE PIC X(132).
022600*
022700 LINKAGE SECTION.
022800*
022900 PROCEDURE DIVISION.
023000*
023100*-----------------------------------------------------------------*
023200 0000-MAIN.
023300*-----------------------------------------------------------------*
023400* PARAGRAFO PRINCIPAL - ABRE TUDO, PROCESSA UM PEDIDO POR VEZ ATE
023500* O ARQUIVO DE TRANSACOES ACABAR, FECHA TUDO E VOLTA AO CHAMADOR.
023600     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
023700     PERFORM 1000-PROCESS-TRANSACTIONS THRU 1000-EXIT
023800             UNTIL WS-EOF.
023900     PERFORM 0200-TERMINATE THRU 0200-EXIT.
024000     GOBACK.
024100*-----------------------------------------------------------------*
024200 0100-INITIALIZE.
024300*-----------------------------------------------------------------*
024400* PRODMSTR, CARTFILE E ORDRMSTR SAO ABERTOS I-O PORQUE O PROGRAMA
024500* LE E GRAVA NOS TRES NO MESMO PASSO (BAIXA DE ESTOQUE, EXCLUSAO
024600* DE LINHA DE CARRINHO E CRIACAO DO PEDIDO).
024700     OPEN I-O    PRODMSTR.
024800     OPEN I-O    CARTFILE.
024900     OPEN I-O    ORDRMSTR.
025000     OPEN INPUT  ORDTRAN.
025100     OPEN OUTPUT ORDERR.
025200     PERFORM 1900-READ-ORDTRAN THRU 1900-EXIT.
025300 0100-EXIT.
025400     EXIT.
025500*-----------------------------------------------------------------*
025600 0200-TERMINATE.
025700*-----------------------------------------------------------------*
025800* TOTAIS DE CONTROLE PARA O OPERADOR DE JOB CONFERIR NO LISTING -
025900* QUANTIDADE DE PEDIDOS CRIADOS CONTRA QUANTIDADE DE REJEITADOS.
026000     MOVE WS-ORDER-CTR  TO WTL-ORDER.
026100     MOVE WS-REJECT-CTR TO WTL-REJECT.
026200     DISPLAY WS-TOTALS-LINE-R.
026300     CLOSE PRODMSTR.
026400     CLOSE CARTFILE.
026500     CLOSE ORDRMSTR.
026600     CLOSE ORDTRAN.
026700     CLOSE ORDERR.
026800 0200-EXIT.
026900     EXIT.
027000*-----------------------------------------------------------------*
027100 1000-PROCESS-TRANSACTIONS.
027200*-----------------------------------------------------------------*
027300* UM PEDIDO SO TEM UMA FUNCAO POSSIVEL (FECHAR CARRINHO) - NAO HA
027400* CODIGO DE FUNCAO NO ORDTRAN COMO NOS DEMAIS PROGRAMAS DO SISTEMA,
027500* POR ISSO NAO HA EVALUATE DE DISPATCH AQUI.
027600     MOVE 'N' TO WS-REJECT-SW.
027700     MOVE SPACES TO WS-REJECT-REASON.
027800     PERFORM 2000-BUILD-ORDER THRU 2000-EXIT.
027900     IF WS-REJECTED
028000         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
028100     END-IF.
028200     PERFORM 1900-READ-ORDTRAN THRU 1900-EXIT.
028300 1000-EXIT.
028400     EXIT.
028500*-----------------------------------------------------------------*
028600 1900-READ-ORDTRAN.
028700*-----------------------------------------------------------------*
028800* LE A PROXIMA SOLICITACAO DE FECHAMENTO DE PEDIDO E LIGA O
028900* SWITCH DE FIM QUANDO O ARQUIVO SE ESGOTA.
029000     READ ORDTRAN INTO ORDTRAN-RECORD.
029100     IF ORDTRAN-EOF
029200         MOVE 'Y' TO WS-EOF-SW
029300     ELSE
029400         ADD 1 TO WS-READ-CTR
029500     END-IF.
029600 1900-EXIT.
029700     EXIT.
029800*-----------------------------------------------------------------*
029900 2000-BUILD-ORDER.
030000*-----------------------------------------------------------------*
030100* Varre o carrinho do comprador na ordem em que as linhas
030200* aparecem no arquivo de trabalho, rejeita o pedido inteiro se
030300* o carrinho estiver vazio ou se faltar estoque em qualquer linha.
030400     MOVE ZERO TO ORD-AMOUNT.
030500     MOVE ZERO TO ORD-ITEM-COUNT.
030600     MOVE ODT-BUYER-ID TO CART-KEY-USER-ID.
030700     MOVE ZERO         TO CART-KEY-PRODUCT-ID.
030800     MOVE 'N' TO WS-CART-EOF-SW.
030900     START CARTFILE KEY IS GREATER THAN CART-KEY
031000         INVALID KEY MOVE 'Y' TO WS-CART-EOF-SW.
031100     PERFORM 2100-READ-CART-LINE THRU 2100-EXIT
031200             UNTIL WS-CART-EOF OR WS-REJECTED.
031300     IF ORD-ITEM-COUNT = ZERO AND NOT WS-REJECTED
031400         MOVE 'CARRINHO VAZIO - PEDIDO REJEITADO' TO
031500             WS-REJECT-REASON
031600         MOVE 'Y' TO WS-REJECT-SW
031700     END-IF.
031800     IF NOT WS-REJECTED
031900         PERFORM 2800-WRITE-ORDER-MASTER THRU 2800-EXIT
032000         PERFORM 2900-EMPTY-CART THRU 2900-EXIT
032100     END-IF.
032200 2000-EXIT.
032300     EXIT.
032400*-----------------------------------------------------------------*
032500 2100-READ-CART-LINE.
032600*-----------------------------------------------------------------*
032700* LE A PROXIMA LINHA DO CARTFILE NA SEQUENCIA FISICA DA CHAVE -
032800* COMO A CHAVE COMECA PELO USUARIO, AO SAIR DA FAIXA DO COMPRADOR
032900* CORRENTE SABEMOS QUE TERMINAMOS O CARRINHO DELE (NAO PRECISA
033000* LER O ARQUIVO TODO).
033100     READ CARTFILE NEXT RECORD INTO CART-IDX-RECORD.
033200     IF NOT CARTFILE-OK
033300         MOVE 'Y' TO WS-CART-EOF-SW
033400     ELSE
033500         IF CART-KEY-USER-ID NOT EQUAL ODT-BUYER-ID
033600             MOVE 'Y' TO WS-CART-EOF-SW
033700         ELSE
033800             PERFORM 2200-PRICE-LINE THRU 2200-EXIT
033900         END-IF
034000     END-IF.
034100 2100-EXIT.
034200     EXIT.
034300*-----------------------------------------------------------------*
034400 2200-PRICE-LINE.
034500*-----------------------------------------------------------------*
034600* VRS004 MCS 11/04/2017 - EXTENSAO DE LINHA EM PONTO FIXO DE 2
034700*                         DECIMAIS, SEM ARREDONDAMENTO ADICIONAL
034800*                         (PRECO JA TEM 2 DECIMAIS, QUANTIDADE E
034900*                         INTEIRA - O PRODUTO E EXATO)
035000* RELE O PRODUTO NO MESMO INSTANTE DA CONFIRMACAO DO PEDIDO PARA
035100* PEGAR O ESTOQUE E O PRECO MAIS ATUAIS - O PRECO-SNAPSHOT GRAVADO
035200* NO CARRINHO PODE ESTAR DEFASADO SE O VENDEDOR REAJUSTOU O PRECO
035300* DEPOIS QUE O ITEM FOI POSTO NO CARRINHO.
035400     MOVE CART-KEY-PRODUCT-ID TO PROD-ID.
035500     READ PRODMSTR INTO PROD-RECORD
035600         KEY IS PROD-ID.
035700     IF NOT PRODMSTR-OK
035800         MOVE 'PRODUTO DA LINHA NAO ENCONTRADO' TO WS-REJECT-REASON
035900         MOVE 'Y' TO WS-REJECT-SW
036000     ELSE
036100*        ESTOQUE INSUFICIENTE REJEITA O PEDIDO INTEIRO - NAO HA
036200*        BAIXA PARCIAL NEM REDUCAO AUTOMATICA DE QUANTIDADE.
036300         IF PROD-STOCK < CART-QUANTITY-B
036400             MOVE 'ESTOQUE INSUFICIENTE - PEDIDO REJEITADO' TO
036500                 WS-REJECT-REASON
036600             MOVE 'Y' TO WS-REJECT-SW
036700         ELSE
036800*            BAIXA O ESTOQUE NO ATO - SE O PROGRAMA FOR ABORTADO
036900*            ANTES DE GRAVAR O ORDER-MASTER O ESTOQUE JA FICA
037000*            BAIXADO (RISCO ACEITO PELA AREA DE NEGOCIO, JA QUE O
037100*            JOB RODA EM LOTE UNICO E SEM REINICIO PARCIAL).
037200             SUBTRACT CART-QUANTITY-B FROM PROD-STOCK.
037300             REWRITE PROD-RECORD.
037400             COMPUTE WS-LINE-EXTENSION ROUNDED =
037500                 PROD-PRICE * CART-QUANTITY-B.
037600             ADD WS-LINE-EXTENSION TO ORD-AMOUNT.
037700             ADD 1 TO ORD-ITEM-COUNT.
037800             MOVE ORD-ITEM-COUNT TO WS-LINE-IDX.
037900             SET ORD-ITEM-IDX TO WS-LINE-IDX.
038000*            TITULO, PRECO E VENDEDOR SAO GRAVADOS COMO FOTOGRAFIA
038100*            (SNAPSHOT) DENTRO DO PROPRIO ORDER-ITEM - O PEDIDO NAO
038200*            DEPENDE MAIS DO PRODUCT-MASTER DEPOIS DE CRIADO.
038300             MOVE PROD-ID          TO OI-PRODUCT-ID (ORD-ITEM-IDX).
038400             MOVE PROD-TITLE       TO
038500                 OI-TITLE-SNAPSHOT (ORD-ITEM-IDX)
038600             MOVE PROD-PRICE       TO
038700                 OI-PRICE-SNAPSHOT (ORD-ITEM-IDX)
038800             MOVE CART-QUANTITY-B  TO OI-QUANTITY (ORD-ITEM-IDX).
038900             MOVE PROD-SELLER-ID   TO OI-SELLER-ID (ORD-ITEM-IDX)
039000         END-IF
039100     END-IF.
039200 2200-EXIT.
039300     EXIT.
039400*-----------------------------------------------------------------*
039500 2800-WRITE-ORDER-MASTER.
039600*-----------------------------------------------------------------*
039700* GRAVA O PEDIDO JA TOTALIZADO - ORD-AMOUNT E ORD-ITEM-COUNT JA
039800* FORAM ACUMULADOS LINHA A LINHA EM 2200-PRICE-LINE. O PAGAMENTO
039900* (ORD-PAYMENT-ID) FICA ZERADO PORQUE AINDA NAO HA PAGAMENTO.
040000     MOVE ODT-NEW-ORDER-ID TO ORD-ID.
040100     MOVE ODT-BUYER-ID     TO ORD-BUYER-ID.
040200     MOVE 'P'              TO ORD-STATUS.
040300     MOVE ZERO              TO ORD-PAYMENT-ID.
040400     MOVE ODT-CREATED-AT    TO ORD-CREATED-AT.
040500     MOVE ODT-CREATED-AT    TO ORD-UPDATED-AT.
040600     WRITE ORDER-RECORD.
040700     IF ORDRMSTR-OK
040800         ADD 1 TO WS-ORDER-CTR
040900     ELSE
041000         MOVE 'FALHA AO GRAVAR ORDER-MASTER' TO WS-REJECT-REASON
041100         MOVE 'Y' TO WS-REJECT-SW
041200     END-IF.
041300 2800-EXIT.
041400     EXIT.
041500*-----------------------------------------------------------------*
041600 2900-EMPTY-CART.
041700*-----------------------------------------------------------------*
041800* Esvazia o arquivo de trabalho do carrinho do comprador apos a
041900* criacao do pedido - o produto continua no ORDER-ITEM do pedido.
042000     MOVE ODT-BUYER-ID TO CART-KEY-USER-ID.
042100     MOVE ZERO         TO CART-KEY-PRODUCT-ID.
042200     MOVE 'N' TO WS-CART-EOF-SW.
042300     START CARTFILE KEY IS GREATER THAN CART-KEY
042400         INVALID KEY MOVE 'Y' TO WS-CART-EOF-SW.
042500     PERFORM 2910-DELETE-CART-LINE THRU 2910-EXIT
042600             UNTIL WS-CART-EOF.
042700 2900-EXIT.
042800     EXIT.
042900*-----------------------------------------------------------------*
043000 2910-DELETE-CART-LINE.
043100*-----------------------------------------------------------------*
043200* MESMA LOGICA DE VARREDURA DO 2100-READ-CART-LINE, SO QUE AGORA
043300* CADA LINHA ENCONTRADA DO COMPRADOR E EXCLUIDA EM VEZ DE PRECIFICADA
043400* - O PEDIDO JA FOI GRAVADO COM SUCESSO QUANDO ESTE PARAGRAFO RODA.
043500     READ CARTFILE NEXT RECORD INTO CART-IDX-RECORD.
043600     IF NOT CARTFILE-OK OR
043700        CART-KEY-USER-ID NOT EQUAL ODT-BUYER-ID
043800         MOVE 'Y' TO WS-CART-EOF-SW
043900     ELSE
044000         DELETE CARTFILE RECORD
044100     END-IF.
044200 2910-EXIT.
044300     EXIT.
044400*-----------------------------------------------------------------*
044500 8000-WRITE-REJECT.
044600*-----------------------------------------------------------------*
044700* GRAVA O REJEITO COM A TRANSACAO ORIGINAL E O MOTIVO MONTADO NO
044800* PARAGRAFO QUE DETECTOU O PROBLEMA (CARRINHO VAZIO, PRODUTO NAO
044900* ENCONTRADO, ESTOQUE INSUFICIENTE OU FALHA DE GRAVACAO).
045000     MOVE SPACES TO ORDERR-RECORD.
045100     MOVE ORDTRAN-RECORD TO OED-TRAN-COPY.
045200     MOVE WS-REJECT-REASON TO OED-REASON.
045300     WRITE ORDERR-RECORD.
045400     ADD 1 TO WS-REJECT-CTR.
045500 8000-EXIT.
045600     EXIT.
