000100*****************************************************************
000200* Valter Siqueira - Systems
000300* Laboratorio de uso particular
000400* ----------------------------------------------------------------
000500* Sistema .............. C2C - Marketplace Batch Engine
000600* Programa.............. C2CREV00
000700* Tipo    .............. Batch
000800* Finalidade ........... Registra avaliacoes de produto postadas
000900*                        pelo comprador de um pedido COMPLETED e,
001000*                        sob codigo de funcao distinto, calcula a
001100*                        nota media de um produto a partir do
001200*                        arquivo de avaliacoes.
001300*                        A AVALIACAO SO E ACEITA SE O PEDIDO
001400*                        ESTIVER NO STATUS COMPLETED E O COMPRADOR
001500*                        DO REVTRAN FOR O MESMO DONO DO PEDIDO -
001600*                        ISSO IMPEDE AVALIACAO DE COMPRA DE TERCEIRO
001700*                        E AVALIACAO ANTES DA ENTREGA SER CONFIRMADA.
001800*                        O CALCULO DE MEDIA (FUNCAO 'M') E UM
001900*                        RECALCULO COMPLETO A PARTIR DO ARQUIVO DE
002000*                        AVALIACOES - NAO HA ACUMULADOR INCREMENTAL
002100*                        GUARDADO NO PRODUCT-MASTER.
002200* DSnames .............. C2C.ORDER.MASTER, C2C.REVIEW.FILE,
002300*                        C2C.REVTRAN.DIARIO, C2C.REVERR.REJEITOS,
002400*                        C2C.REVMEDIA.RELATORIO
002500* JOB def cluster ...... C2C.LIB.JCL(C2CREVJB)
002600* Chamado por  ......... C2CCTL00
002700*-----------------------------------------------------------------
002800* VRS004 MCS 02/05/2022 - REVISAO DE DOCUMENTACAO INTERNA DO
002900*                         PROGRAMA - NENHUMA MUDANCA DE REGRA DE
003000*                         NEGOCIO, SO INCLUSAO DE COMENTARIOS
003100*                         EXPLICATIVOS NOS PARAGRAFOS (CHAMADO 91004)
003200* VRS003 RAS 27/03/2011 - REVISAO GERAL PARA MIGRACAO COBOL ENT.
003300* VRS002 PHC 19/11/1999 - AJUSTE Y2K NO CAMPO DE DATA/HORA DA
003400*                         AVALIACAO
003500* VRS001 RAS 10/09/1993 - IMPLANTACAO
003600*****************************************************************
003700*
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    C2CREV00.
004000 AUTHOR.        RICARDO A. SANTOS.
004100 INSTALLATION.  C2C - MARKETPLACE BATCH ENGINE.
004200 DATE-WRITTEN.  10/09/1993.
004300 DATE-COMPILED.
004400 SECURITY.      NON-CONFIDENCIAL.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500* SO E ABERTO PARA CONFERIR O STATUS E O COMPRADOR DO PEDIDO - ESTE
005600* PROGRAMA NUNCA REGRAVA O ORDER-MASTER.
005700     SELECT ORDRMSTR
005800            ASSIGN TO ORDRMSTR
005900            ORGANIZATION IS INDEXED
006000            ACCESS MODE IS DYNAMIC
006100            RECORD KEY IS ORD-ID
006200            FILE STATUS IS WS-ORDRMSTR-STATUS.
006300*
006400* ARQUIVO SEQUENCIAL DE AVALIACOES - ABERTO ALTERNADAMENTE EM I-O
006500* (PARA POSTAR NOVAS AVALIACOES) E EM INPUT (PARA RECALCULAR A
006600* MEDIA), CONFORME O CODIGO DE FUNCAO DA TRANSACAO EM PROCESSO.
006700     SELECT REVWFILE
006800            ASSIGN TO REVWFILE
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS IS WS-REVWFILE-STATUS.
007100*
007200* REVTRAN TRAZ DUAS FUNCOES DIFERENTES NO MESMO ARQUIVO - POSTAR
007300* AVALIACAO ('P') E RECALCULAR MEDIA DE UM PRODUTO ('M').
007400     SELECT REVTRAN
007500            ASSIGN TO REVTRAN
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS IS WS-REVTRAN-STATUS.
007800*
007900     SELECT REVERR
008000            ASSIGN TO REVERR
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS IS WS-REVERR-STATUS.
008300*
008400* SAIDA DO CALCULO DE MEDIA - UMA LINHA POR PRODUTO RECALCULADO
008500* NESTA RODADA, NAO E UM ARQUIVO CUMULATIVO DE TODOS OS PRODUTOS.
008600     SELECT REVMEDIA
008700            ASSIGN TO REVMEDIA
008800            ORGANIZATION IS SEQUENTIAL
008900            FILE STATUS IS WS-REVMEDIA-STATUS.
009000*
009100 DATA DIVISION.
009200 FILE SECTION.
009300*
009400 FD  ORDRMSTR
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD.
009700 COPY C2CORDRC.
009800*
009900 FD  REVWFILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD.
010200 COPY C2CREVRC.
010300*
010400* RVT-RATING E RVT-COMMENT SO TEM SENTIDO QUANDO RVT-POST-REVIEW;
010500* RVT-PRODUCT-ID E O UNICO CAMPO OBRIGATORIO QUANDO RVT-AVERAGE-
010600* RATING (OS DEMAIS CAMPOS VEM ZERADOS/EM BRANCO NESSA FUNCAO).
010700 FD  REVTRAN
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD.
011000 01  REVTRAN-RECORD.
011100     03  RVT-FUNCTION-CODE               PIC  X(001).
011200         88  RVT-POST-REVIEW               VALUE 'P'.
011300         88  RVT-AVERAGE-RATING             VALUE 'M'.
011400     03  RVT-ORDER-ID                    PIC  9(009).
011500     03  RVT-PRODUCT-ID                   PIC  9(009).
011600     03  RVT-BUYER-ID                     PIC  9(009).
011700     03  RVT-RATING                      PIC  S9(1).
011800     03  RVT-COMMENT                     PIC  X(200).
011900     03  RVT-NOW-TIMESTAMP                 PIC  X(026).
012000     03  FILLER                         PIC  X(003).
012100*
012200* REJEITO DE AVALIACAO OU DE CALCULO DE MEDIA - AMBAS AS FUNCOES
012300* GRAVAM NESTE MESMO ARQUIVO, DISTINGUIDAS SO PELO TEXTO DO MOTIVO.
012400 FD  REVERR
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD.
012700 01  REVERR-RECORD.
012800     03  RED-TRAN-COPY                   PIC  X(258).
012900     03  RED-REASON                      PIC  X(040).
013000*
013100* UMA LINHA POR PRODUTO CUJA MEDIA FOI RECALCULADA NESTA RODADA -
013200* CONSUMIDA POR JOB POSTERIOR PARA ATUALIZAR O CATALOGO DE VITRINE.
013300 FD  REVMEDIA
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD.
013600 01  REVMEDIA-RECORD.
013700     03  RMD-PRODUCT-ID                   PIC  9(009).
013800     03  RMD-REVIEW-COUNT                  PIC  9(007).
013900     03  RMD-AVERAGE-RATING                PIC  9(001)V99.
014000     03  FILLER                          PIC  X(013).
014100*
014200 WORKING-STORAGE SECTION.
014300*----------------------------------------------------------------*
014400* GENERIC WORK VARIABLES                                         *
014500*----------------------------------------------------------------*
014600 77  CTE-VERS                         PIC  X(006) VALUE 'VRS004'.
014700* GERADOR DE CHAVE SEQUENCIAL DA AVALIACAO - ASSIM COMO NOS DEMAIS
014800* PROGRAMAS DO SISTEMA, A CHAVE NASCE EM MEMORIA A PARTIR DE ZERO A
014900* CADA EXECUCAO DO JOB (SEM PERSISTIR O ULTIMO NUMERO USADO).
015000 77  WS-NEXT-REV-ID                   PIC S9(9) COMP VALUE ZERO.
015100*
015200 01  WS-FILE-STATUS-CODES.
015300     03  WS-ORDRMSTR-STATUS             PIC  X(002).
015400         88  ORDRMSTR-OK                  VALUE '00'.
015500     03  WS-REVWFILE-STATUS             PIC  X(002).
015600         88  REVWFILE-OK                   VALUE '00'.
015700         88  REVWFILE-EOF                   VALUE '10'.
015800     03  WS-REVTRAN-STATUS              PIC  X(002).
015900         88  REVTRAN-OK                    VALUE '00'.
016000         88  REVTRAN-EOF                    VALUE '10'.
016100     03  WS-REVERR-STATUS               PIC  X(002).
016200     03  WS-REVMEDIA-STATUS             PIC  X(002).
016300*
016400 01  WS-SWITCHES.
016500     03  WS-EOF-SW                     PIC  X(001) VALUE 'N'.
016600         88  WS-EOF                      VALUE 'Y'.
016700     03  WS-REJECT-SW                   PIC  X(001) VALUE 'N'.
016800         88  WS-REJECTED                  VALUE 'Y'.
016900*
017000 01  WS-CONTROL-TOTALS.
017100     03  WS-READ-CTR                   PIC S9(7) COMP VALUE ZERO.
017200     03  WS-POST-CTR                    PIC S9(7) COMP VALUE ZERO.
017300     03  WS-MEDIA-CTR                   PIC S9(7) COMP VALUE ZERO.
017400     03  WS-REJECT-CTR                  PIC S9(7) COMP VALUE ZERO.
017500*
017600 01  WS-REJECT-REASON                 PIC  X(040) VALUE SPACES.
017700*
017800* ACUMULADORES DO RECALCULO DE MEDIA - ZERADOS A CADA TRANSACAO DE
017900* FUNCAO 'M', JA QUE O RECALCULO RELE O ARQUIVO DE AVALIACOES
018000* INTEIRO PARA UM UNICO PRODUTO POR VEZ.
018100 01  WS-AVERAGE-WORK.
018200     03  WS-RATING-SUM                  PIC S9(9) COMP VALUE ZERO.
018300     03  WS-RATING-COUNT                 PIC S9(7) COMP VALUE ZERO.
018400     03  WS-AVERAGE-RESULT               PIC S9(3)V99 COMP-3
018500                                        VALUE ZERO.
018600*
018700 01  WS-RATING-EDIT.
018800     03  WRE-DIGIT                     PIC  9(001).
018900 01  WS-RATING-EDIT-R REDEFINES WS-RATING-EDIT PIC X(001).
019000*
019100* CHAVE DE COMPARACAO DO PRODUTO CUJA MEDIA ESTA SENDO RECALCULADA
019200* NA RODADA CORRENTE.
019300 01  WS-PRODUCT-KEY-EDIT.
019400     03  WPK-PRODUCT-ID                PIC  9(009).
019500 01  WS-PRODUCT-KEY-EDIT-R REDEFINES WS-PRODUCT-KEY-EDIT
019600                                        PIC X(009).
019700*
019800 01  WS-TOTALS-LINE.
019900     03  FILLER PIC X(025) VALUE '*** C2CREV00 TOTAIS -->  '.
020000     03  WTL-POST                     PIC ZZZ,ZZ9.
020100     03  FILLER PIC X(003) VALUE ' / '.
020200     03  WTL-MEDIA                     PIC ZZZ,ZZ9.
020300     03  FILLER PIC X(003) VALUE ' / '.
020400     03  WTL-REJECT                    PIC ZZZ,ZZ9.
020500     03  FILLER                       PIC  X(065) VALUE SPACES.
020600 01  WS-TOTALS-LINE-R REDEFINES WS-TOTALS-LINE PIC X(132).
020700*
020800 LINKAGE SECTION.
020900*
021000 PROCEDURE DIVISION.
021100*
021200*-----------------------------------------------------------------*
021300 0000-MAIN.
021400*-----------------------------------------------------------------*
021500* PARAGRAFO PRINCIPAL - DESPACHA CADA TRANSACAO PARA POSTAR
021600* AVALIACAO OU RECALCULAR MEDIA, CONFORME O CODIGO DE FUNCAO.
021700     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
021800     PERFORM 1000-PROCESS-TRANSACTIONS THRU 1000-EXIT
021900             UNTIL WS-EOF.
022000     PERFORM 0200-TERMINATE THRU 0200-EXIT.
022100     GOBACK.
022200*-----------------------------------------------------------------*
022300 0100-INITIALIZE.
022400*-----------------------------------------------------------------*
022500* REVWFILE ABRE EM I-O PARA PERMITIR POSTAGEM DE NOVA AVALIACAO NO
022600* FINAL DO ARQUIVO JA NA PRIMEIRA TRANSACAO, SEM PRECISAR REABRIR.
022700     OPEN I-O    ORDRMSTR.
022800     OPEN I-O    REVWFILE.
022900     OPEN INPUT  REVTRAN.
023000     OPEN OUTPUT REVERR.
023100     OPEN OUTPUT REVMEDIA.
023200     PERFORM 1900-READ-REVTRAN THRU 1900-EXIT.
023300 0100-EXIT.
023400     EXIT.
023500*-----------------------------------------------------------------*
023600 0200-TERMINATE.
023700*-----------------------------------------------------------------*
023800* TOTAIS DE CONTROLE SEPARADOS POR FUNCAO - AVALIACOES POSTADAS,
023900* MEDIAS RECALCULADAS E TRANSACOES REJEITADAS (DE QUALQUER FUNCAO).
024000     MOVE WS-POST-CTR   TO WTL-POST.
024100     MOVE WS-MEDIA-CTR  TO WTL-MEDIA.
024200     MOVE WS-REJECT-CTR TO WTL-REJECT.
024300     DISPLAY WS-TOTALS-LINE-R.
024400     CLOSE ORDRMSTR.
024500     CLOSE REVWFILE.
024600     CLOSE REVTRAN.
024700     CLOSE REVERR.
024800     CLOSE REVMEDIA.
024900 0200-EXIT.
025000     EXIT.
025100*-----------------------------------------------------------------*
025200 1000-PROCESS-TRANSACTIONS.
025300*-----------------------------------------------------------------*
025400* UNICO PONTO DE DISPATCH DO PROGRAMA - QUALQUER CODIGO DE FUNCAO
025500* FORA DE 'P' E 'M' E REJEITADO COMO INVALIDO.
025600     MOVE 'N' TO WS-REJECT-SW.
025700     MOVE SPACES TO WS-REJECT-REASON.
025800     EVALUATE TRUE
025900*        FUNCAO 'P' - POSTA UMA NOVA AVALIACAO DE PRODUTO
026000         WHEN RVT-POST-REVIEW
026100             PERFORM 2000-POST-REVIEW THRU 2000-EXIT
026200*        FUNCAO 'M' - RECALCULA A MEDIA DE NOTAS DE UM PRODUTO
026300         WHEN RVT-AVERAGE-RATING
026400             PERFORM 5000-AVERAGE-RATING THRU 5000-EXIT
026500         WHEN OTHER
026600             MOVE 'CODIGO DE FUNCAO INVALIDO' TO WS-REJECT-REASON
026700             MOVE 'Y' TO WS-REJECT-SW
026800     END-EVALUATE.
026900     IF WS-REJECTED
027000         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
027100     END-IF.
027200     PERFORM 1900-READ-REVTRAN THRU 1900-EXIT.
027300 1000-EXIT.
027400     EXIT.
027500*-----------------------------------------------------------------*
027600 1900-READ-REVTRAN.
027700*-----------------------------------------------------------------*
027800* LE A PROXIMA TRANSACAO (AVALIACAO OU PEDIDO DE RECALCULO).
027900     READ REVTRAN INTO REVTRAN-RECORD.
028000     IF REVTRAN-EOF
028100         MOVE 'Y' TO WS-EOF-SW
028200     ELSE
028300         ADD 1 TO WS-READ-CTR
028400     END-IF.
028500 1900-EXIT.
028600     EXIT.
028700*-----------------------------------------------------------------*
028800 2000-POST-REVIEW.
028900*-----------------------------------------------------------------*
029000* TRES VALIDACOES EM CADEIA ANTES DE GRAVAR A AVALIACAO: NOTA
029100* DENTRO DA FAIXA 1-5, PEDIDO EXISTE E PERTENCE AO COMPRADOR QUE
029200* ESTA AVALIANDO, E O PEDIDO JA FOI CONCLUIDO (STATUS 'C').
029300     IF RVT-RATING < 1 OR RVT-RATING > 5
029400         MOVE 'NOTA FORA DA FAIXA PERMITIDA (1-5)' TO
029500             WS-REJECT-REASON
029600         MOVE 'Y' TO WS-REJECT-SW
029700     ELSE
029800*        BUSCA O PEDIDO REFERENCIADO NA AVALIACAO PARA CONFERIR
029900*        DONO E STATUS ANTES DE ACEITAR A NOTA.
030000         MOVE RVT-ORDER-ID TO ORD-ID
030100         READ ORDRMSTR INTO ORDER-RECORD
030200             KEY IS ORD-ID
030300         IF NOT ORDRMSTR-OK
030400             MOVE 'PEDIDO NAO ENCONTRADO' TO WS-REJECT-REASON
030500             MOVE 'Y' TO WS-REJECT-SW
030600         ELSE
030700*            IMPEDE QUE UM COMPRADOR AVALIE UM PEDIDO DE OUTRA
030800*            PESSOA, MESMO SABENDO O NUMERO DO PEDIDO.
030900             IF ORD-BUYER-ID NOT EQUAL RVT-BUYER-ID
031000                 MOVE 'COMPRADOR NAO E O DONO DO PEDIDO' TO
031100                     WS-REJECT-REASON
031200                 MOVE 'Y' TO WS-REJECT-SW
031300             ELSE
031400*                SO PEDIDO CONCLUIDO PODE SER AVALIADO - PEDIDO
031500*                PENDENTE, PAGO OU EM TRANSPORTE AINDA NAO TEM
031600*                ENTREGA CONFIRMADA PARA SER AVALIADA.
031700                 IF NOT ORD-COMPLETED
031800                     MOVE 'PEDIDO AINDA NAO FOI CONCLUIDO' TO
031900                         WS-REJECT-REASON
032000                     MOVE 'Y' TO WS-REJECT-SW
032100                 ELSE
032200                     PERFORM 2800-WRITE-REVIEW THRU 2800-EXIT
032300                 END-IF
032400             END-IF
032500         END-IF
032600     END-IF.
032700 2000-EXIT.
032800     EXIT.
032900*-----------------------------------------------------------------*
033000 2800-WRITE-REVIEW.
033100*-----------------------------------------------------------------*
033200* GRAVA A AVALIACAO NO FINAL DO ARQUIVO SEQUENCIAL - O COMENTARIO
033300* LIVRE (RVT-COMMENT) E COPIADO SEM NENHUMA EDICAO OU CENSURA.
033400     ADD 1 TO WS-NEXT-REV-ID.
033500     MOVE WS-NEXT-REV-ID    TO REV-ID.
033600     MOVE RVT-ORDER-ID      TO REV-ORDER-ID.
033700     MOVE RVT-PRODUCT-ID    TO REV-PRODUCT-ID.
033800     MOVE RVT-BUYER-ID      TO REV-BUYER-ID.
033900     MOVE RVT-RATING        TO REV-RATING.
034000     MOVE RVT-COMMENT       TO REV-COMMENT.
034100     MOVE RVT-NOW-TIMESTAMP TO REV-CREATED-AT.
034200     WRITE REVIEW-RECORD.
034300     ADD 1 TO WS-POST-CTR.
034400 2800-EXIT.
034500     EXIT.
034600*-----------------------------------------------------------------*
034700 5000-AVERAGE-RATING.
034800*-----------------------------------------------------------------*
034900* Varre o arquivo de avaliacoes do inicio ao fim somando as notas
035000* do produto pedido - sem indice por produto neste arquivo
035100* sequencial, cada calculo de media relê o arquivo inteiro.
035200     MOVE ZERO TO WS-RATING-SUM.
035300     MOVE ZERO TO WS-RATING-COUNT.
035400     MOVE RVT-PRODUCT-ID TO WPK-PRODUCT-ID.
035500*    FECHA E REABRE EM INPUT PARA VOLTAR AO INICIO DO ARQUIVO -
035600*    ARQUIVO SEQUENCIAL NAO TEM REWIND, SO REABERTURA.
035700     CLOSE REVWFILE.
035800     OPEN INPUT REVWFILE.
035900     PERFORM 5100-ACCUMULATE-RATING THRU 5100-EXIT
036000             UNTIL REVWFILE-EOF.
036100*    REABRE EM I-O AO TERMINAR PARA DEIXAR O ARQUIVO PRONTO PARA
036200*    UMA EVENTUAL POSTAGEM DE AVALIACAO NA PROXIMA TRANSACAO.
036300     CLOSE REVWFILE.
036400     OPEN I-O REVWFILE.
036500     IF WS-RATING-COUNT = ZERO
036600         MOVE ZERO TO WS-AVERAGE-RESULT
036700     ELSE
036800         COMPUTE WS-AVERAGE-RESULT ROUNDED =
036900             WS-RATING-SUM / WS-RATING-COUNT
037000     END-IF.
037100*    PRODUTO SEM NENHUMA AVALIACAO GERA LINHA DE MEDIA ZERO, NAO
037200*    E TRATADO COMO ERRO - A AUSENCIA DE NOTA E UM RESULTADO VALIDO.
037300     MOVE RVT-PRODUCT-ID    TO RMD-PRODUCT-ID.
037400     MOVE WS-RATING-COUNT   TO RMD-REVIEW-COUNT.
037500     MOVE WS-AVERAGE-RESULT TO RMD-AVERAGE-RATING.
037600     WRITE REVMEDIA-RECORD.
037700     ADD 1 TO WS-MEDIA-CTR.
037800 5000-EXIT.
037900     EXIT.
038000*-----------------------------------------------------------------*
038100 5100-ACCUMULATE-RATING.
038200*-----------------------------------------------------------------*
038300* LE UMA AVALIACAO E SO ACUMULA SE FOR DO PRODUTO PEDIDO - AS
038400* DEMAIS AVALIACOES DO ARQUIVO (DE OUTROS PRODUTOS) SAO IGNORADAS
038500* NESTA PASSADA, POIS O ARQUIVO NAO ESTA ORDENADO POR PRODUTO.
038600     READ REVWFILE INTO REVIEW-RECORD.
038700     IF NOT REVWFILE-EOF
038800         IF REV-PRODUCT-ID EQUAL WPK-PRODUCT-ID
038900             ADD REV-RATING TO WS-RATING-SUM
039000             ADD 1          TO WS-RATING-COUNT
039100         END-IF
039200     END-IF.
039300 5100-EXIT.
039400     EXIT.
039500*-----------------------------------------------------------------*
039600 8000-WRITE-REJECT.
039700*-----------------------------------------------------------------*
039800* GRAVA A TRANSACAO ORIGINAL (POSTAGEM OU RECALCULO) COM O MOTIVO
039900* DA REJEICAO - NAO DIFERENCIA A FUNCAO NO LAYOUT DO ARQUIVO.
040000     MOVE SPACES TO REVERR-RECORD.
040100     MOVE REVTRAN-RECORD TO RED-TRAN-COPY.
040200     MOVE WS-REJECT-REASON TO RED-REASON.
040300     WRITE REVERR-RECORD.
040400     ADD 1 TO WS-REJECT-CTR.
040500 8000-EXIT.
040600     EXIT.
