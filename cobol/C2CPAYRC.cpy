000100******************************************************************
000200*    C 2 C   M A R K E T P L A C E   -   C O P Y B O O K
000300* ----------------------------------------------------------------
000400* Sistema .............. C2C - Marketplace Batch Engine
000500* Copybook.............. C2CPAYRC
000600* Tipo    .............. Record layout
000700* Finalidade ........... Layout do arquivo de pagamentos
000800*                        (PAYMENT-FILE), log sequencial gravado
000900*                        por C2CPAY00, lido por C2CSTA00.
001000* DSnames .............. C2C.PAYMENT.FILE
001100******************************************************************
001200* VRS001 RAS 04/03/1999 - IMPLANTACAO
001300******************************************************************
001400*
001500 01  PAYMENT-RECORD.
001600     03  PAY-ID                       PIC  9(009).
001700     03  PAY-ORDER-ID                  PIC  9(009).
001800     03  PAY-METHOD                    PIC  X(001).
001900         88  PAY-CREDIT                  VALUE 'C'.
002000         88  PAY-DEBIT                   VALUE 'D'.
002100     03  PAY-AMOUNT                    PIC  S9(9)V99 COMP-3.
002200     03  PAY-STATUS                    PIC  X(001).
002300         88  PAY-SUCCESS                 VALUE 'S'.
002400         88  PAY-FAILED                  VALUE 'F'.
002500     03  PAY-TRANSACTION-ID            PIC  9(009).
002600     03  PAY-CREATED-AT                PIC  X(026).
002700     03  FILLER                       PIC  X(008).
002800*
