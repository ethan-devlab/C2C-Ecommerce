000100******************************************************************
000200*    C 2 C   M A R K E T P L A C E   -   C O P Y B O O K
000300* ----------------------------------------------------------------
000400* Sistema .............. C2C - Marketplace Batch Engine
000500* Copybook.............. C2CTXNRC
000600* Tipo    .............. Record layout
000700* Finalidade ........... Layout do log de transacoes bancarias
000800*                        (TRANSACTION-LOG-FILE), arquivo de
000900*                        auditoria gravado por C2CPAY00.
001000* DSnames .............. C2C.TXNLOG.FILE
001100******************************************************************
001200* VRS001 RAS 04/03/1999 - IMPLANTACAO
001300******************************************************************
001400*
001500 01  TXNLOG-RECORD.
001600     03  TXN-ID                       PIC  9(009).
001700     03  TXN-PAYER-ID                  PIC  9(009).
001800     03  TXN-AMOUNT                    PIC  S9(9)V99 COMP-3.
001900     03  TXN-METHOD                    PIC  X(001).
002000         88  TXN-CREDIT                  VALUE 'C'.
002100         88  TXN-DEBIT                   VALUE 'D'.
002200     03  TXN-LOCK-KEY                  PIC  X(040).
002300     03  TXN-STATUS                    PIC  X(001).
002400         88  TXN-LOCKED                  VALUE 'L'.
002500         88  TXN-DEBITED                 VALUE 'D'.
002600         88  TXN-FAILED                  VALUE 'F'.
002700     03  TXN-STARTED-AT                PIC  X(026).
002800     03  TXN-ENDED-AT                  PIC  X(026).
002900     03  TXN-MESSAGE                   PIC  X(060).
003000     03  FILLER                       PIC  X(009).
003100*
