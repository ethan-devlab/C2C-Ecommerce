000100******************************************************************
000200*    C 2 C   M A R K E T P L A C E   -   C O P Y B O O K
000300* ----------------------------------------------------------------
000400* Sistema .............. C2C - Marketplace Batch Engine
000500* Copybook.............. C2CPRDRC
000600* Tipo    .............. Record layout
000700* Finalidade ........... Layout do arquivo mestre de produtos
000800*                        (PRODUCT-MASTER), usado por C2CPRD00,
000900*                        C2CCRT00 e C2CORD00.
001000* DSnames .............. C2C.PRODUCT.MASTER
001100******************************************************************
001200* VRS001 RAS 04/03/1999 - IMPLANTACAO
001300******************************************************************
001400*
001500 01  PROD-RECORD.
001600     03  PROD-ID                     PIC  9(009).
001700     03  PROD-SELLER-ID               PIC  9(009).
001800     03  PROD-TITLE                   PIC  X(060).
001900     03  PROD-DESCRIPTION             PIC  X(200).
002000     03  PROD-PRICE                   PIC  S9(7)V99 COMP-3.
002100     03  PROD-STOCK                   PIC  S9(7)    COMP-3.
002200     03  PROD-CATEGORY                PIC  X(030).
002300     03  PROD-STATUS                  PIC  X(001).
002400         88  PROD-ACTIVE               VALUE 'A'.
002500         88  PROD-INACTIVE             VALUE 'I'.
002600     03  PROD-CREATED-AT              PIC  X(026).
002700     03  PROD-CREATED-AT-R REDEFINES  PROD-CREATED-AT.
002800         05  PROD-CRT-YYYY             PIC  X(004).
002900         05  FILLER                    PIC  X(001).
003000         05  PROD-CRT-MM               PIC  X(002).
003100         05  FILLER                    PIC  X(001).
003200         05  PROD-CRT-DD               PIC  X(002).
003300         05  FILLER                    PIC  X(016).
003400     03  FILLER                       PIC  X(006).
003500*
