000100*****************************************************************
000200* Valter Siqueira - Systems
000300* Laboratorio de uso particular
000400* ----------------------------------------------------------------
000500* Sistema .............. C2C - Marketplace Batch Engine
000600* Programa.............. C2CSTA00
000700* Tipo    .............. Batch
000800* Finalidade ........... Aplica transicoes de status no pedido
000900*                        (ORDER-MASTER), validando a tabela de
001000*                        transicoes legais do ciclo de vida do
001100*                        pedido antes de gravar.
001200*                        O ciclo de vida e linear e sem retorno:
001300*                        P(ENDENTE) -> D(PAGO) -> S(ENVIADO) ->
001400*                        C(OMPLETO), com desvios para X(CANCELADO)
001500*                        e R(REEMBOLSADO) conforme a fase em que o
001600*                        pedido estiver. Nenhuma transicao salta
001700*                        fase (um pedido PENDENTE nao pode virar
001800*                        ENVIADO direto, por exemplo) e nenhum
001900*                        estado terminal (C, X, R) pode ser alterado
002000*                        depois de alcancado. Este programa NAO
002100*                        decide qual transicao aplicar - apenas
002200*                        valida a que vier no STATRAN contra a
002300*                        tabela e rejeita se for ilegal.
002400* DSnames .............. C2C.ORDER.MASTER, C2C.STATRAN.DIARIO,
002500*                        C2C.STATERR.REJEITOS
002600* JOB def cluster ...... C2C.LIB.JCL(C2CSTAJB)
002700* Chamado por  ......... C2CCTL00
002800*-----------------------------------------------------------------
002900* VRS004 MCS 02/05/2022 - REVISAO DE DOCUMENTACAO INTERNA DO
003000*                         PROGRAMA - NENHUMA MUDANCA DE REGRA DE
003100*                         NEGOCIO, SO INCLUSAO DE COMENTARIOS
003200*                         EXPLICATIVOS NOS PARAGRAFOS (CHAMADO 91004)
003300* VRS003 RAS 27/03/2011 - REVISAO GERAL PARA MIGRACAO COBOL ENT.
003400* VRS002 PHC 19/11/1999 - AJUSTE Y2K NO CAMPO DE DATA/HORA DE
003500*                         ATUALIZACAO DO PEDIDO
003600* VRS001 RAS 10/09/1993 - IMPLANTACAO
003700*****************************************************************
003800*
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    C2CSTA00.
004100 AUTHOR.        RICARDO A. SANTOS.
004200 INSTALLATION.  C2C - MARKETPLACE BATCH ENGINE.
004300 DATE-WRITTEN.  10/09/1993.
004400 DATE-COMPILED.
004500 SECURITY.      NON-CONFIDENCIAL.
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600* ORDRMSTR ABERTO I-O - O PROGRAMA LE O PEDIDO PELO ID, CONFERE A
005700* TRANSICAO E REGRAVA NO MESMO PASSO SE A TRANSICAO FOR LEGAL.
005800     SELECT ORDRMSTR
005900            ASSIGN TO ORDRMSTR
006000            ORGANIZATION IS INDEXED
006100            ACCESS MODE IS DYNAMIC
006200            RECORD KEY IS ORD-ID
006300            FILE STATUS IS WS-ORDRMSTR-STATUS.
006400*
006500* STATRAN TRAZ UMA LINHA POR PEDIDO A TRANSICIONAR, COM O STATUS
006600* DE DESTINO DESEJADO (STT-NEW-STATUS) JA DECIDIDO POR QUEM GEROU
006700* A TRANSACAO - ESTE PROGRAMA SO VALIDA, NAO ESCOLHE O DESTINO.
006800     SELECT STATRAN
006900            ASSIGN TO STATRAN
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS WS-STATRAN-STATUS.
007200*
007300     SELECT STATERR
007400            ASSIGN TO STATERR
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS IS WS-STATERR-STATUS.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100 FD  ORDRMSTR
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400 COPY C2CORDRC.
008500*
008600 FD  STATRAN
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD.
008900 01  STATRAN-RECORD.
009000     03  STT-ORDER-ID                   PIC  9(009).
009100     03  STT-NEW-STATUS                  PIC  X(001).
009200     03  STT-UPDATED-AT                  PIC  X(026).
009300     03  FILLER                        PIC  X(014).
009400*
009500* REJEITO DE TRANSICAO - GUARDA A TRANSACAO ORIGINAL E O MOTIVO,
009600* SEJA PEDIDO INEXISTENTE, TRANSICAO ILEGAL OU FALHA DE GRAVACAO.
009700 FD  STATERR
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD.
010000 01  STATERR-RECORD.
010100     03  SED-TRAN-COPY                  PIC  X(050).
010200     03  SED-REASON                     PIC  X(040).
010300*
010400 WORKING-STORAGE SECTION.
010500*----------------------------------------------------------------*
010600* GENERIC WORK VARIABLES                                         *
010700*----------------------------------------------------------------*
010800 77  CTE-VERS                         PIC  X(006) VALUE 'VRS004'.
010900*
011000* CODIGOS DE RETORNO DOS 3 ARQUIVOS DO PROGRAMA.
011100 01  WS-FILE-STATUS-CODES.
011200     03  WS-ORDRMSTR-STATUS             PIC  X(002).
011300         88  ORDRMSTR-OK                  VALUE '00'.
011400     03  WS-STATRAN-STATUS              PIC  X(002).
011500         88  STATRAN-OK                   VALUE '00'.
011600         88  STATRAN-EOF                   VALUE '10'.
011700     03  WS-STATERR-STATUS              PIC  X(002).
011800*
011900 01  WS-SWITCHES.
012000     03  WS-EOF-SW                     PIC  X(001) VALUE 'N'.
012100         88  WS-EOF                      VALUE 'Y'.
012200     03  WS-REJECT-SW                   PIC  X(001) VALUE 'N'.
012300         88  WS-REJECTED                  VALUE 'Y'.
012400*
012500 01  WS-CONTROL-TOTALS.
012600     03  WS-READ-CTR                   PIC S9(7) COMP VALUE ZERO.
012700     03  WS-UPDATE-CTR                  PIC S9(7) COMP VALUE ZERO.
012800     03  WS-REJECT-CTR                  PIC S9(7) COMP VALUE ZERO.
012900*
013000 01  WS-REJECT-REASON                 PIC  X(040) VALUE SPACES.
013100*
013200* AREA DE TRABALHO DA TABELA DE TRANSICOES - WS-FROM-STATUS E O
013300* STATUS ATUAL DO PEDIDO LIDO DO ORDER-MASTER, WS-TO-STATUS E O
013400* STATUS DE DESTINO PEDIDO NA TRANSACAO. A VALIDACAO EM
013500* 2100-CHECK-TRANSITION COMPARA OS DOIS.
013600 01  WS-TRANSITION-TABLE-AREA.
013700     03  WS-FROM-STATUS                 PIC  X(001).
013800     03  WS-TO-STATUS                   PIC  X(001).
013900*
014000* REDEFINES DE APOIO PARA EVENTUAL EDICAO DO CODIGO DE STATUS EM
014100* TELA OU RELATORIO - NAO USADA NO FLUXO DE VALIDACAO EM SI.
014200 01  WS-STATUS-EDIT.
014300     03  WSE-LETTER                    PIC  X(001).
014400 01  WS-STATUS-EDIT-R REDEFINES WS-STATUS-EDIT PIC X(001).
014500*
014600* CAMPO HERDADO DOS DEMAIS PROGRAMAS DA FAMILIA C2C PARA MANTER O
014700* MESMO PADRAO DE AREA DE VALOR MONETARIO - ESTE PROGRAMA NAO
014800* MOVIMENTA VALOR, FICA SEMPRE ZERADO.
014900 01  WS-AMOUNT-WORK.
015000     03  WS-AMOUNT-DUMMY                PIC S9(9)V99 COMP-3
015100                                        VALUE ZERO.
015200 01  WS-AMOUNT-WORK-R REDEFINES WS-AMOUNT-WORK PIC X(006).
015300*
015400 01  WS-TOTALS-LINE.
015500     03  FILLER PIC X(025) VALUE '*** C2CSTA00 TOTAIS -->  '.
015600     03  WTL-UPDATE                   PIC ZZZ,ZZ9.
015700     03  FILLER PIC X(003) VALUE ' / '.
015800     03  WTL-REJECT                    PIC ZZZ,ZZ9.
015900     03  FILLER                       PIC  X(077) VALUE SPACES.
016000 01  WS-TOTALS-LINE-R REDEFINES WS-TOTALS-LINE PIC X(132).
016100*
016200 LINKAGE SECTION.
016300*
016400 PROCEDURE DIVISION.
016500*
016600*-----------------------------------------------------------------*
016700 0000-MAIN.
016800*-----------------------------------------------------------------*
016900* PARAGRAFO PRINCIPAL - UMA TRANSICAO DE STATUS POR PASSADA, NA
017000* ORDEM EM QUE CHEGAM NO ARQUIVO DE TRANSACOES DIARIAS.
017100     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
017200     PERFORM 1000-PROCESS-TRANSACTIONS THRU 1000-EXIT
017300             UNTIL WS-EOF.
017400     PERFORM 0200-TERMINATE THRU 0200-EXIT.
017500     GOBACK.
017600*-----------------------------------------------------------------*
017700 0100-INITIALIZE.
017800*-----------------------------------------------------------------*
017900* ORDRMSTR ABERTO I-O PARA PERMITIR READ-POR-CHAVE SEGUIDO DE
018000* REWRITE NO MESMO REGISTRO.
018100     OPEN I-O    ORDRMSTR.
018200     OPEN INPUT  STATRAN.
018300     OPEN OUTPUT STATERR.
018400     PERFORM 1900-READ-STATRAN THRU 1900-EXIT.
018500 0100-EXIT.
018600     EXIT.
018700*-----------------------------------------------------------------*
018800 0200-TERMINATE.
018900*-----------------------------------------------------------------*
019000* TOTAIS DE CONTROLE - QUANTAS TRANSICOES FORAM APLICADAS CONTRA
019100* QUANTAS FORAM REJEITADAS (PEDIDO INEXISTENTE OU TRANSICAO ILEGAL).
019200     MOVE WS-UPDATE-CTR TO WTL-UPDATE.
019300     MOVE WS-REJECT-CTR TO WTL-REJECT.
019400     DISPLAY WS-TOTALS-LINE-R.
019500     CLOSE ORDRMSTR.
019600     CLOSE STATRAN.
019700     CLOSE STATERR.
019800 0200-EXIT.
019900     EXIT.
020000*-----------------------------------------------------------------*
020100 1000-PROCESS-TRANSACTIONS.
020200*-----------------------------------------------------------------*
020300* SO EXISTE UMA FUNCAO NESTE PROGRAMA (APLICAR TRANSICAO), POR
020400* ISSO NAO HA CODIGO DE FUNCAO NO STATRAN NEM EVALUATE DE DISPATCH.
020500     MOVE 'N' TO WS-REJECT-SW.
020600     MOVE SPACES TO WS-REJECT-REASON.
020700     PERFORM 2000-APPLY-TRANSITION THRU 2000-EXIT.
020800     IF WS-REJECTED
020900         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
021000     END-IF.
021100     PERFORM 1900-READ-STATRAN THRU 1900-EXIT.
021200 1000-EXIT.
021300     EXIT.
021400*-----------------------------------------------------------------*
021500 1900-READ-STATRAN.
021600*-----------------------------------------------------------------*
021700* LE A PROXIMA SOLICITACAO DE TRANSICAO DE STATUS.
021800     READ STATRAN INTO STATRAN-RECORD.
021900     IF STATRAN-EOF
022000         MOVE 'Y' TO WS-EOF-SW
022100     ELSE
022200         ADD 1 TO WS-READ-CTR
022300     END-IF.
022400 1900-EXIT.
022500     EXIT.
022600*-----------------------------------------------------------------*
022700 2000-APPLY-TRANSITION.
022800*-----------------------------------------------------------------*
022900* LOCALIZA O PEDIDO, DELEGA A VALIDACAO DA TRANSICAO AO PARAGRAFO
023000* 2100 E, SE A TRANSICAO FOR LEGAL, REGRAVA O PEDIDO COM O NOVO
023100* STATUS E O NOVO TIMESTAMP DE ATUALIZACAO.
023200     MOVE STT-ORDER-ID TO ORD-ID.
023300     READ ORDRMSTR INTO ORDER-RECORD
023400         KEY IS ORD-ID.
023500     IF NOT ORDRMSTR-OK
023600         MOVE 'PEDIDO NAO ENCONTRADO' TO WS-REJECT-REASON
023700         MOVE 'Y' TO WS-REJECT-SW
023800     ELSE
023900         MOVE ORD-STATUS  TO WS-FROM-STATUS
024000         MOVE STT-NEW-STATUS TO WS-TO-STATUS
024100         PERFORM 2100-CHECK-TRANSITION THRU 2100-EXIT
024200         IF NOT WS-REJECTED
024300             MOVE STT-NEW-STATUS  TO ORD-STATUS
024400             MOVE STT-UPDATED-AT  TO ORD-UPDATED-AT
024500             REWRITE ORDER-RECORD
024600             IF ORDRMSTR-OK
024700                 ADD 1 TO WS-UPDATE-CTR
024800             ELSE
024900                 MOVE 'FALHA AO REGRAVAR ORDER-MASTER' TO
025000                     WS-REJECT-REASON
025100                 MOVE 'Y' TO WS-REJECT-SW
025200             END-IF
025300         END-IF
025400     END-IF.
025500 2000-EXIT.
025600     EXIT.
025700*-----------------------------------------------------------------*
025800 2100-CHECK-TRANSITION.
025900*-----------------------------------------------------------------*
026000* Tabela de transicoes legais do ciclo de vida do pedido -
026100* permanecer no mesmo status e sempre legal (reprocessamento);
026200* PENDING evolui para PAID ou CANCELED; PAID evolui para SHIPPED,
026300* CANCELED ou REFUNDED; SHIPPED evolui para COMPLETED ou REFUNDED;
026400* COMPLETED, CANCELED e REFUNDED sao estados terminais.
026500* PERMANECER NO MESMO STATUS E SEMPRE ACEITO - COBRE O CASO DE
026600* REPROCESSAMENTO DE UMA TRANSACAO JA APLICADA NUM LOTE ANTERIOR
026700* (IDEMPOTENCIA), SEM PRECISAR DE CHAVE DE CONTROLE SEPARADA.
026800     IF WS-TO-STATUS EQUAL WS-FROM-STATUS
026900         CONTINUE
027000     ELSE
027100         EVALUATE WS-FROM-STATUS
027200*            PENDENTE SO EVOLUI PARA PAGO OU CANCELADO
027300             WHEN 'P'
027400                 IF WS-TO-STATUS NOT EQUAL 'D' AND
027500                    WS-TO-STATUS NOT EQUAL 'X'
027600                     PERFORM 2190-REJECT-TRANSITION THRU 2190-EXIT
027700                 END-IF
027800*            PAGO SO EVOLUI PARA ENVIADO, CANCELADO OU REEMBOLSADO
027900             WHEN 'D'
028000                 IF WS-TO-STATUS NOT EQUAL 'S' AND
028100                    WS-TO-STATUS NOT EQUAL 'X' AND
028200                    WS-TO-STATUS NOT EQUAL 'R'
028300                     PERFORM 2190-REJECT-TRANSITION THRU 2190-EXIT
028400                 END-IF
028500*            ENVIADO SO EVOLUI PARA COMPLETO OU REEMBOLSADO
028600             WHEN 'S'
028700                 IF WS-TO-STATUS NOT EQUAL 'C' AND
028800                    WS-TO-STATUS NOT EQUAL 'R'
028900                     PERFORM 2190-REJECT-TRANSITION THRU 2190-EXIT
029000                 END-IF
029100*            C, X E R SAO ESTADOS TERMINAIS - NENHUMA SAIDA DELES
029200*            E LEGAL, QUALQUER TO-STATUS DIFERENTE E REJEITADO
029300             WHEN 'C'
029400                 PERFORM 2190-REJECT-TRANSITION THRU 2190-EXIT
029500             WHEN 'X'
029600                 PERFORM 2190-REJECT-TRANSITION THRU 2190-EXIT
029700             WHEN 'R'
029800                 PERFORM 2190-REJECT-TRANSITION THRU 2190-EXIT
029900*            STATUS ATUAL DESCONHECIDO NO ORDER-MASTER - NUNCA
030000*            DEVERIA OCORRER, TRATADO COMO REJEICAO DEFENSIVA
030100             WHEN OTHER
030200                 PERFORM 2190-REJECT-TRANSITION THRU 2190-EXIT
030300         END-EVALUATE
030400     END-IF.
030500 2100-EXIT.
030600     EXIT.
030700*-----------------------------------------------------------------*
030800 2190-REJECT-TRANSITION.
030900*-----------------------------------------------------------------*
031000* PARAGRAFO UNICO DE REJEICAO CHAMADO POR TODOS OS RAMOS ILEGAIS
031100* DO EVALUATE ACIMA - MANTEM A MENSAGEM DE REJEICAO PADRONIZADA.
031200     MOVE 'TRANSICAO DE STATUS NAO PERMITIDA' TO WS-REJECT-REASON.
031300     MOVE 'Y' TO WS-REJECT-SW.
031400 2190-EXIT.
031500     EXIT.
031600*-----------------------------------------------------------------*
031700 8000-WRITE-REJECT.
031800*-----------------------------------------------------------------*
031900* GRAVA A TRANSACAO ORIGINAL MAIS O MOTIVO PARA CONFERENCIA DO
032000* OPERADOR - PEDIDO NAO ENCONTRADO, TRANSICAO ILEGAL OU FALHA
032100* DE REGRAVACAO DO ORDER-MASTER.
032200     MOVE SPACES TO STATERR-RECORD.
032300     MOVE STATRAN-RECORD TO SED-TRAN-COPY.
032400     MOVE WS-REJECT-REASON TO SED-REASON.
032500     WRITE STATERR-RECORD.
032600     ADD 1 TO WS-REJECT-CTR.
032700 8000-EXIT.
032800     EXIT.
