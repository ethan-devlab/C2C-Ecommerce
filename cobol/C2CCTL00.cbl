000100*****************************************************************
000200* Valter Siqueira - Systems
000300* Laboratorio de uso particular
000400* ----------------------------------------------------------------
000500* Sistema .............. C2C - Marketplace Batch Engine
000600* Programa.............. C2CCTL00
000700* Tipo    .............. Batch
000800* Finalidade ........... Controlador do ciclo batch do motor de
000900*                        marketplace C2C - le o cartao de
001000*                        controle do job e CALLa, na ordem devida,
001100*                        os motores de produto, carrinho, pedido,
001200*                        status, pagamento, avaliacao e usuario,
001300*                        registrando o total de motores executados
001400*                        com sucesso no fim do ciclo.
001500*                        CADA LINHA DO CARTAO DE CONTROLE DISPARA
001600*                        UMA UNICA EXECUCAO DE UM DOS SETE MOTORES
001700*                        BATCH DO SISTEMA C2C, NA ORDEM EM QUE AS
001800*                        LINHAS FOREM LIDAS - ESTE PROGRAMA NAO
001900*                        VALIDA SE A SEQUENCIA DE MOTORES FAZ
002000*                        SENTIDO DE NEGOCIO (QUEM MONTA O CARTAO NA
002100*                        OPERACAO E RESPONSAVEL POR COLOCAR, POR
002200*                        EXEMPLO, O MOTOR DE PEDIDO ANTES DO DE
002300*                        PAGAMENTO). NAO HA PARAMETRO PASSADO NO
002400*                        CALL - CADA MOTOR ABRE SEUS PROPRIOS
002500*                        ARQUIVOS DE TRANSACAO PELA DDNAME FIXA
002600*                        DEFINIDA NO SEU PROPRIO JCL.
002700* DSnames .............. C2C.CTLCARD.ENTRADA
002800* JOB def cluster ...... C2C.LIB.JCL(C2CCTLJB)
002900* Chamado por  ......... OPERACAO (JCL de producao)
003000*-----------------------------------------------------------------
003100* VRS004 MCS 02/05/2022 - REVISAO DE DOCUMENTACAO INTERNA DO
003200*                         PROGRAMA - NENHUMA MUDANCA DE REGRA DE
003300*                         NEGOCIO, SO INCLUSAO DE COMENTARIOS
003400*                         EXPLICATIVOS NOS PARAGRAFOS (CHAMADO 91004)
003500* VRS003 RAS 27/03/2011 - REVISAO GERAL PARA MIGRACAO COBOL ENT.
003600* VRS002 PHC 19/11/1999 - AJUSTE Y2K NO CABECALHO DE EXECUCAO
003700* VRS001 RAS 10/09/1993 - IMPLANTACAO
003800*****************************************************************
003900*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    C2CCTL00.
004200 AUTHOR.        RICARDO A. SANTOS.
004300 INSTALLATION.  C2C - MARKETPLACE BATCH ENGINE.
004400 DATE-WRITTEN.  10/09/1993.
004500 DATE-COMPILED.
004600 SECURITY.      NON-CONFIDENCIAL.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700* UNICO ARQUIVO DO PROGRAMA - CARTAO DE CONTROLE MONTADO PELA
005800* OPERACAO ANTES DE SUBMETER O JOB, UMA LINHA POR MOTOR A EXECUTAR.
005900     SELECT CTLCARD
006000            ASSIGN TO CTLCARD
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS IS WS-CTLCARD-STATUS.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600*
006700* CTL-ENGINE-CODE E UM CODIGO DE 4 POSICOES (COM BRANCO DE
006800* PREENCHIMENTO) - CADA 88-LEVEL CORRESPONDE A UM DOS SETE MOTORES
006900* DO SISTEMA C2C.
007000 FD  CTLCARD
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300 01  CTLCARD-RECORD.
007400     03  CTL-ENGINE-CODE                PIC  X(004).
007500         88  CTL-ENGINE-PRODUCT            VALUE 'PRD '.
007600         88  CTL-ENGINE-CART               VALUE 'CRT '.
007700         88  CTL-ENGINE-ORDER              VALUE 'ORD '.
007800         88  CTL-ENGINE-STATUS             VALUE 'STA '.
007900         88  CTL-ENGINE-PAYMENT            VALUE 'PAY '.
008000         88  CTL-ENGINE-REVIEW             VALUE 'REV '.
008100         88  CTL-ENGINE-USER               VALUE 'USR '.
008200     03  FILLER                        PIC  X(076).
008300*
008400 WORKING-STORAGE SECTION.
008500*----------------------------------------------------------------*
008600* GENERIC WORK VARIABLES                                         *
008700*----------------------------------------------------------------*
008800  77  CTE-VERS                         PIC  X(006) VALUE 'VRS004'.
008900*
009000 01  WS-FILE-STATUS-CODES.
009100     03  WS-CTLCARD-STATUS              PIC  X(002).
009200         88  CTLCARD-OK                    VALUE '00'.
009300         88  CTLCARD-EOF                    VALUE '10'.
009400*
009500 01  WS-SWITCHES.
009600     03  WS-EOF-SW                     PIC  X(001) VALUE 'N'.
009700         88  WS-EOF                      VALUE 'Y'.
009800*
009900* WS-CARD-CTR CONTA TODO CARTAO LIDO, WS-ENGINE-CTR SO OS QUE
010000* RESULTARAM EM CALL A UM MOTOR VALIDO, WS-UNKNOWN-CTR OS CARTOES
010100* COM CODIGO DE MOTOR QUE NAO BATE COM NENHUM DOS SETE CONHECIDOS.
010200 01  WS-CONTROL-TOTALS.
010300     03  WS-CARD-CTR                   PIC S9(5) COMP VALUE ZERO.
010400     03  WS-ENGINE-CTR                  PIC S9(5) COMP VALUE ZERO.
010500     03  WS-UNKNOWN-CTR                  PIC S9(5) COMP VALUE ZERO.
010600*
010700* NOMES DOS SETE PROGRAMAS CALLAVEIS - TODOS STATICAMENTE LIGADOS
010800* NO MESMO LOAD MODULE DO CONTROLADOR NA COMPILACAO DE PRODUCAO.
010900 01  WS-ENGINE-PGM-NAMES.
011000     03  WS-PGM-PRODUCT                PIC  X(008) VALUE 'C2CPRD00'.
011100     03  WS-PGM-CART                    PIC  X(008) VALUE 'C2CCRT00'.
011200     03  WS-PGM-ORDER                  PIC  X(008) VALUE 'C2CORD00'.
011300     03  WS-PGM-STATUS                  PIC  X(008) VALUE 'C2CSTA00'.
011400     03  WS-PGM-PAYMENT                 PIC  X(008) VALUE 'C2CPAY00'.
011500     03  WS-PGM-REVIEW                  PIC  X(008) VALUE 'C2CREV00'.
011600     03  WS-PGM-USER                    PIC  X(008) VALUE 'C2CUSR00'.
011700*
011800* REDEFINES DE APOIO PARA EVENTUAL DISPLAY DE DIAGNOSTICO DO
011900* CARTAO LIDO - NAO USADAS NO FLUXO NORMAL DE DISPATCH.
012000 01  WS-ENGINE-CODE-EDIT.
012100     03  WEC-CODE                      PIC  X(004).
012200 01  WS-ENGINE-CODE-EDIT-R REDEFINES WS-ENGINE-CODE-EDIT
012300                                        PIC X(004).
012400*
012500 01  WS-CARD-EDIT.
012600     03  WCE-CARD                      PIC  X(080).
012700 01  WS-CARD-EDIT-R REDEFINES WS-CARD-EDIT PIC X(080).
012800*
012900 01  WS-TOTALS-LINE.
013000     03  FILLER PIC X(025) VALUE '*** C2CCTL00 TOTAIS -->  '.
013100     03  WTL-ENGINE                   PIC ZZ9.
013200     03  FILLER PIC X(003) VALUE ' / '.
013300     03  WTL-UNKNOWN                   PIC ZZ9.
013400     03  FILLER                       PIC  X(096) VALUE SPACES.
013500 01  WS-TOTALS-LINE-R REDEFINES WS-TOTALS-LINE PIC X(132).
013600*
013700 LINKAGE SECTION.
013800*
013900 PROCEDURE DIVISION.
014000*
014100*-----------------------------------------------------------------*
014200 0000-MAIN.
014300*-----------------------------------------------------------------*
014400* PARAGRAFO PRINCIPAL - UM CARTAO, UM CALL, ATE O CARTAO DE
014500* CONTROLE SE ESGOTAR.
014600     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
014700     PERFORM 1000-PROCESS-CARDS THRU 1000-EXIT
014800             UNTIL WS-EOF.
014900     PERFORM 0200-TERMINATE THRU 0200-EXIT.
015000     GOBACK.
015100*-----------------------------------------------------------------*
015200 0100-INITIALIZE.
015300*-----------------------------------------------------------------*
015400* SO HA UM ARQUIVO NESTE PROGRAMA - OS SETE MOTORES CUIDAM DOS
015500* SEUS PROPRIOS ARQUIVOS QUANDO SAO CALLADOS.
015600     OPEN INPUT CTLCARD.
015700     PERFORM 1900-READ-CTLCARD THRU 1900-EXIT.
015800 0100-EXIT.
015900     EXIT.
016000*-----------------------------------------------------------------*
016100 0200-TERMINATE.
016200*-----------------------------------------------------------------*
016300* TOTAIS DE CONTROLE DO CICLO - MOTORES EXECUTADOS COM SUCESSO
016400* CONTRA CARTOES COM CODIGO DE MOTOR DESCONHECIDO.
016500     MOVE WS-ENGINE-CTR  TO WTL-ENGINE.
016600     MOVE WS-UNKNOWN-CTR TO WTL-UNKNOWN.
016700     DISPLAY WS-TOTALS-LINE-R.
016800     CLOSE CTLCARD.
016900 0200-EXIT.
017000     EXIT.
017100*-----------------------------------------------------------------*
017200 1000-PROCESS-CARDS.
017300*-----------------------------------------------------------------*
017400* PROCESSA UM CARTAO DE CADA VEZ, NA ORDEM FISICA DO ARQUIVO -
017500* NAO HA CLASSIFICACAO (SORT) NEM AGRUPAMENTO DE CARTOES.
017600     PERFORM 2000-DISPATCH-ENGINE THRU 2000-EXIT.
017700     PERFORM 1900-READ-CTLCARD THRU 1900-EXIT.
017800 1000-EXIT.
017900     EXIT.
018000*-----------------------------------------------------------------*
018100 1900-READ-CTLCARD.
018200*-----------------------------------------------------------------*
018300* LE O PROXIMO CARTAO DE CONTROLE DO JOB.
018400     READ CTLCARD INTO CTLCARD-RECORD.
018500     IF CTLCARD-EOF
018600         MOVE 'Y' TO WS-EOF-SW
018700     ELSE
018800         ADD 1 TO WS-CARD-CTR
018900     END-IF.
019000 1900-EXIT.
019100     EXIT.
019200*-----------------------------------------------------------------*
019300 2000-DISPATCH-ENGINE.
019400*-----------------------------------------------------------------*
019500* Cada cartao de controle seleciona um unico motor do ciclo
019600* batch do C2C - a ordem em que os cartoes aparecem no arquivo
019700* de entrada e quem decide a ordem de execucao do ciclo
019800* (produto e carrinho antes de pedido, pedido antes de status
019900* e pagamento, pagamento antes de avaliacao) - este controlador
020000* nao impoe sequencia, apenas executa o que vier no cartao.
020100     EVALUATE TRUE
020200*        'PRD ' - CATALOGO DE PRODUTOS (CRIACAO/ATUALIZACAO/LISTA)
020300         WHEN CTL-ENGINE-PRODUCT
020400             CALL WS-PGM-PRODUCT
020500             ADD 1 TO WS-ENGINE-CTR
020600*        'CRT ' - MANUTENCAO DE LINHAS DE CARRINHO DE COMPRAS
020700         WHEN CTL-ENGINE-CART
020800             CALL WS-PGM-CART
020900             ADD 1 TO WS-ENGINE-CTR
021000*        'ORD ' - FECHAMENTO DE CARRINHO EM PEDIDO
021100         WHEN CTL-ENGINE-ORDER
021200             CALL WS-PGM-ORDER
021300             ADD 1 TO WS-ENGINE-CTR
021400*        'STA ' - TRANSICAO DE STATUS DO PEDIDO
021500         WHEN CTL-ENGINE-STATUS
021600             CALL WS-PGM-STATUS
021700             ADD 1 TO WS-ENGINE-CTR
021800*        'PAY ' - LIQUIDACAO FINANCEIRA DO PEDIDO
021900         WHEN CTL-ENGINE-PAYMENT
022000             CALL WS-PGM-PAYMENT
022100             ADD 1 TO WS-ENGINE-CTR
022200*        'REV ' - AVALIACAO DE PRODUTO E RECALCULO DE MEDIA
022300         WHEN CTL-ENGINE-REVIEW
022400             CALL WS-PGM-REVIEW
022500             ADD 1 TO WS-ENGINE-CTR
022600*        'USR ' - CADASTRO, LOGIN E ATUALIZACAO DE USUARIO
022700         WHEN CTL-ENGINE-USER
022800             CALL WS-PGM-USER
022900             ADD 1 TO WS-ENGINE-CTR
023000*        CODIGO DE MOTOR NAO RECONHECIDO - NAO ABORTA O JOB, SO
023100*        CONTA COMO CARTAO DESCONHECIDO PARA O OPERADOR CONFERIR.
023200         WHEN OTHER
023300             ADD 1 TO WS-UNKNOWN-CTR
023400     END-EVALUATE.
023500 2000-EXIT.
023600     EXIT.
