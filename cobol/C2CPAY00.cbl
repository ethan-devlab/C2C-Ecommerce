000100*****************************************************************
000200* Valter Siqueira - Systems
000300* Laboratorio de uso particular
000400* ----------------------------------------------------------------
000500* Sistema .............. C2C - Marketplace Batch Engine
000600* Programa.............. C2CPAY00
000700* Tipo    .............. Batch
000800* Finalidade ........... Liquida o pagamento de um pedido PENDING
000900*                        contra o simulador de conta bancaria,
001000*                        gravando o log de transacao (auditoria),
001100*                        o registro de pagamento e promovendo o
001200*                        pedido para PAID quando a liquidacao e
001300*                        bem sucedida.
001400*
001500*                        O registro de pagamento (PAYMENT-FILE)
001600*                        so e criado no caminho de sucesso - uma
001700*                        liquidacao que falhou antes de debitar a
001800*                        conta bancaria fica documentada apenas
001900*                        no log de transacao (TXNLOG), permitindo
002000*                        reenviar a mesma transacao de pagamento
002100*                        num PAYTRAN futuro sem deixar um registro
002200*                        de pagamento "fantasma" associado ao
002300*                        pedido (VRS005).
002400* DSnames .............. C2C.ORDER.MASTER, C2C.BANK.ACCOUNT,
002500*                        C2C.TXNLOG.FILE, C2C.PAYMENT.FILE,
002600*                        C2C.PAYTRAN.DIARIO, C2C.PAYERR.REJEITOS
002700* JOB def cluster ...... C2C.LIB.JCL(C2CPAYJB)
002800* Chamado por  ......... C2CCTL00
002900*-----------------------------------------------------------------
003000* VRS005 MCS 02/05/2022 - PAYMENT-RECORD DE FALHA REMOVIDO DE
003100*                         2900-FAIL-PAYMENT (CHAMADO 91112) E
003200*                         REVISAO DE DOCUMENTACAO - NARRATIVA DE
003300*                         REGRA DE NEGOCIO ACRESCENTADA EM CADA
003400*                         PARAGRAFO A PEDIDO DA AUDITORIA DE
003500*                         QUALIDADE DE CODIGO (CHAMADO 91004)
003600* VRS004 MCS 22/08/2018 - RELEITURA DA CONTA BANCARIA IMEDIATAMENTE
003700*                         ANTES DO DEBITO, PARA EVITAR SALDO
003800*                         DESATUALIZADO (CHAMADO 81190)
003900* VRS003 RAS 27/03/2011 - REVISAO GERAL PARA MIGRACAO COBOL ENT.
004000* VRS002 PHC 19/11/1999 - AJUSTE Y2K NOS CAMPOS DE DATA/HORA DO
004100*                         LOG DE TRANSACAO
004200* VRS001 RAS 10/09/1993 - IMPLANTACAO
004300*****************************************************************
004400*
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    C2CPAY00.
004700 AUTHOR.        RICARDO A. SANTOS.
004800 INSTALLATION.  C2C - MARKETPLACE BATCH ENGINE.
004900 DATE-WRITTEN.  10/09/1993.
005000 DATE-COMPILED.
005100 SECURITY.      NON-CONFIDENCIAL.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    Mestre de pedidos - acesso dinamico, le por ORD-ID e regrava
006300*    quando a liquidacao e bem sucedida.
006400     SELECT ORDRMSTR
006500            ASSIGN TO ORDRMSTR
006600            ORGANIZATION IS INDEXED
006700            ACCESS MODE IS DYNAMIC
006800            RECORD KEY IS ORD-ID
006900            FILE STATUS IS WS-ORDRMSTR-STATUS.
007000*
007100*    Simulador de conta bancaria, chave por numero de cartao -
007200*    este programa nunca cria conta, so debita saldo existente.
007300     SELECT BANKACCT
007400            ASSIGN TO BANKACCT
007500            ORGANIZATION IS INDEXED
007600            ACCESS MODE IS DYNAMIC
007700            RECORD KEY IS BANK-CARD-NUMBER
007800            FILE STATUS IS WS-BANKACCT-STATUS.
007900*
008000*    Log sequencial de transacao - grava a abertura ('L') e o
008100*    fecho ('D' sucesso / 'F' falha) de cada liquidacao tentada.
008200     SELECT TXNLOG
008300            ASSIGN TO TXNLOG
008400            ORGANIZATION IS SEQUENTIAL
008500            FILE STATUS IS WS-TXNLOG-STATUS.
008600*
008700*    Registro de pagamento - so recebe gravacao no caminho de
008800*    sucesso (regra do VRS005 descrita no cabecalho).
008900     SELECT PAYMFILE
009000            ASSIGN TO PAYMFILE
009100            ORGANIZATION IS SEQUENTIAL
009200            FILE STATUS IS WS-PAYMFILE-STATUS.
009300*
009400*    Diario de transacoes de pagamento de entrada.
009500     SELECT PAYTRAN
009600            ASSIGN TO PAYTRAN
009700            ORGANIZATION IS SEQUENTIAL
009800            FILE STATUS IS WS-PAYTRAN-STATUS.
009900*
010000*    Log de rejeitos de entrada, para reprocessamento manual.
010100     SELECT PAYERR
010200            ASSIGN TO PAYERR
010300            ORGANIZATION IS SEQUENTIAL
010400            FILE STATUS IS WS-PAYERR-STATUS.
010500*
010600 DATA DIVISION.
010700 FILE SECTION.
010800*
010900 FD  ORDRMSTR
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD.
011200 COPY C2CORDRC.
011300*
011400 FD  BANKACCT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD.
011700 COPY C2CBNKRC.
011800*
011900 FD  TXNLOG
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD.
012200 COPY C2CTXNRC.
012300*
012400 FD  PAYMFILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD.
012700 COPY C2CPAYRC.
012800*
012900 FD  PAYTRAN
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD.
013200* PYT-PAYER-ID e PYT-CARD-NUMBER chegam da transacao, nao do
013300* pedido - o mesmo comprador pode pagar com cartoes diferentes
013400* em pedidos diferentes, entao o cartao nunca e lido do mestre
013500* de pedidos.
013600 01  PAYTRAN-RECORD.
013700     03  PYT-ORDER-ID                   PIC  9(009).
013800     03  PYT-PAYER-ID                   PIC  9(009).
013900     03  PYT-CARD-NUMBER                 PIC  X(020).
014000     03  PYT-METHOD                     PIC  X(001).
014100     03  PYT-NOW-TIMESTAMP               PIC  X(026).
014200     03  FILLER                        PIC  X(013).
014300*
014400 FD  PAYERR
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD.
014700* Log de rejeitos de entrada deste passo - so recebe transacoes
014800* que nao chegaram a tentar o debito (ver 8000-WRITE-REJECT).
014900 01  PAYERR-RECORD.
015000     03  YED-TRAN-COPY                  PIC  X(078).
015100     03  YED-REASON                     PIC  X(040).
015200*
015300 WORKING-STORAGE SECTION.
015400*----------------------------------------------------------------*
015500* GENERIC WORK VARIABLES                                         *
015600*----------------------------------------------------------------*
015700 77  CTE-VERS                         PIC  X(006) VALUE 'VRS005'.
015800* Sequenciais gerados neste passo - reiniciam do zero a cada
015900* execucao, igual ao WS-NEXT-USER-ID de C2CUSR00; o lote corre
016000* uma unica vez por dia e nao reaproveita numeracao entre runs.
016100 77  WS-NEXT-TXN-ID                   PIC S9(9) COMP VALUE ZERO.
016200 77  WS-NEXT-PAY-ID                   PIC S9(9) COMP VALUE ZERO.
016300*
016400 01  WS-FILE-STATUS-CODES.
016500     03  WS-ORDRMSTR-STATUS             PIC  X(002).
016600         88  ORDRMSTR-OK                  VALUE '00'.
016700     03  WS-BANKACCT-STATUS             PIC  X(002).
016800         88  BANKACCT-OK                   VALUE '00'.
016900     03  WS-TXNLOG-STATUS               PIC  X(002).
017000     03  WS-PAYMFILE-STATUS             PIC  X(002).
017100     03  WS-PAYTRAN-STATUS              PIC  X(002).
017200         88  PAYTRAN-OK                    VALUE '00'.
017300         88  PAYTRAN-EOF                    VALUE '10'.
017400     03  WS-PAYERR-STATUS               PIC  X(002).
017500*
017600 01  WS-SWITCHES.
017700     03  WS-EOF-SW                     PIC  X(001) VALUE 'N'.
017800         88  WS-EOF                      VALUE 'Y'.
017900     03  WS-REJECT-SW                   PIC  X(001) VALUE 'N'.
018000         88  WS-REJECTED                  VALUE 'Y'.
018100*
018200 01  WS-CONTROL-TOTALS.
018300     03  WS-READ-CTR                   PIC S9(7) COMP VALUE ZERO.
018400     03  WS-SUCCESS-CTR                 PIC S9(7) COMP VALUE ZERO.
018500     03  WS-FAILED-CTR                  PIC S9(7) COMP VALUE ZERO.
018600     03  WS-REJECT-CTR                  PIC S9(7) COMP VALUE ZERO.
018700*
018800 01  WS-REJECT-REASON                 PIC  X(040) VALUE SPACES.
018900*
019000* Monta a chave de bloqueio gravada em TXN-LOCK-KEY - pagador e
019100* cartao separados por '::' para leitura facil num DUMP de
019200* auditoria, sem precisar de um programa para decompor o campo.
019300 01  WS-LOCK-KEY-AREA.
019400     03  WS-LOCK-KEY.
019500         05  WS-LOCK-PAYER               PIC  9(009).
019600         05  FILLER                      PIC  X(002) VALUE '::'.
019700         05  WS-LOCK-CARD                PIC  X(020).
019800         05  FILLER                      PIC  X(009).
019900 01  WS-LOCK-KEY-AREA-R REDEFINES WS-LOCK-KEY-AREA PIC X(040).
020000*
020100* Reservado para validacao de formato do ID de pedido - nao
020200* utilizado no fluxo atual, mantido por simetria com os demais
020300* programas do sistema que editam a chave de entrada.
020400 01  WS-ORDER-ID-EDIT.
020500     03  WOE-ORDER-ID                  PIC  9(009).
020600 01  WS-ORDER-ID-EDIT-R REDEFINES WS-ORDER-ID-EDIT PIC X(009).
020700*
020800* Linha de totais impressa no SYSOUT - sucesso / falha / rejeitado.
020900 01  WS-TOTALS-LINE.
021000     03  FILLER PIC X(025) VALUE '*** C2CPAY00 TOTAIS -->  '.
021100     03  WTL-SUCCESS                  PIC ZZZ,ZZ9.
021200     03  FILLER PIC X(003) VALUE ' / '.
021300     03  WTL-FAILED                    PIC ZZZ,ZZ9.
021400     03  FILLER PIC X(003) VALUE ' / '.
021500     03  WTL-REJECT                    PIC ZZZ,ZZ9.
021600     03  FILLER                       PIC  X(065) VALUE SPACES.
021700 01  WS-TOTALS-LINE-R REDEFINES WS-TOTALS-LINE PIC X(132).
021800*
021900 LINKAGE SECTION.
022000*
022100 PROCEDURE DIVISION.
022200*
022300*-----------------------------------------------------------------*
022400 0000-MAIN.
022500*-----------------------------------------------------------------*
022600* Ciclo batch padrao do C2C - uma liquidacao de pagamento por
022700* volta do laco, do diario de transacoes ao fim de arquivo.
022800     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
022900     PERFORM 1000-PROCESS-TRANSACTIONS THRU 1000-EXIT
023000             UNTIL WS-EOF.
023100     PERFORM 0200-TERMINATE THRU 0200-EXIT.
023200     GOBACK.
023300*-----------------------------------------------------------------*
023400 0100-INITIALIZE.
023500*-----------------------------------------------------------------*
023600* ORDRMSTR e BANKACCT abrem I-O porque este passo le e regrava os
023700* dois mestres na mesma transacao (debita a conta, promove o
023800* pedido); os demais arquivos so sao gravados ou so lidos.
023900     OPEN I-O    ORDRMSTR.
024000     OPEN I-O    BANKACCT.
024100     OPEN OUTPUT TXNLOG.
024200     OPEN OUTPUT PAYMFILE.
024300     OPEN INPUT  PAYTRAN.
024400     OPEN OUTPUT PAYERR.
024500     PERFORM 1900-READ-PAYTRAN THRU 1900-EXIT.
024600 0100-EXIT.
024700     EXIT.
024800*-----------------------------------------------------------------*
024900 0200-TERMINATE.
025000*-----------------------------------------------------------------*
025100* Totais de controle no console - sucesso / falha / rejeitado,
025200* unica conferencia de producao antes do proximo passo da JOB.
025300     MOVE WS-SUCCESS-CTR TO WTL-SUCCESS.
025400     MOVE WS-FAILED-CTR  TO WTL-FAILED.
025500     MOVE WS-REJECT-CTR  TO WTL-REJECT.
025600     DISPLAY WS-TOTALS-LINE-R.
025700     CLOSE ORDRMSTR.
025800     CLOSE BANKACCT.
025900     CLOSE TXNLOG.
026000     CLOSE PAYMFILE.
026100     CLOSE PAYTRAN.
026200     CLOSE PAYERR.
026300 0200-EXIT.
026400     EXIT.
026500*-----------------------------------------------------------------*
026600 1000-PROCESS-TRANSACTIONS.
026700*-----------------------------------------------------------------*
026800* Este passo tem uma unica funcao de negocio por transacao - nao
026900* existe EVALUATE de codigo de funcao como nos demais programas
027000* do sistema, toda transacao do diario PAYTRAN e uma tentativa de
027100* liquidacao de pagamento.
027200     MOVE 'N' TO WS-REJECT-SW.
027300     MOVE SPACES TO WS-REJECT-REASON.
027400     PERFORM 2000-SETTLE-PAYMENT THRU 2000-EXIT.
027500     IF WS-REJECTED
027600         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
027700     END-IF.
027800     PERFORM 1900-READ-PAYTRAN THRU 1900-EXIT.
027900 1000-EXIT.
028000     EXIT.
028100*-----------------------------------------------------------------*
028200 1900-READ-PAYTRAN.
028300*-----------------------------------------------------------------*
028400* Le a proxima transacao do diario - fim de arquivo encerra o
028500* laco principal de 0000-MAIN.
028600     READ PAYTRAN INTO PAYTRAN-RECORD.
028700     IF PAYTRAN-EOF
028800         MOVE 'Y' TO WS-EOF-SW
028900     ELSE
029000         ADD 1 TO WS-READ-CTR
029100     END-IF.
029200 1900-EXIT.
029300     EXIT.
029400*-----------------------------------------------------------------*
029500 2000-SETTLE-PAYMENT.
029600*-----------------------------------------------------------------*
029700* So liquida pedido em status PENDING - um pedido ja pago (DONE)
029800* ou cancelado nunca chega ao debito da conta bancaria.
029900     MOVE PYT-ORDER-ID TO ORD-ID.
030000     READ ORDRMSTR INTO ORDER-RECORD
030100         KEY IS ORD-ID.
030200     IF NOT ORDRMSTR-OK
030300         MOVE 'PEDIDO NAO ENCONTRADO' TO WS-REJECT-REASON
030400         MOVE 'Y' TO WS-REJECT-SW
030500     ELSE
030600         IF NOT ORD-PENDING
030700             MOVE 'PEDIDO NAO ESTA PENDENTE DE PAGAMENTO' TO
030800                 WS-REJECT-REASON
030900             MOVE 'Y' TO WS-REJECT-SW
031000         ELSE
031100             PERFORM 2100-BUILD-LOCK-KEY THRU 2100-EXIT
031200             PERFORM 2200-LOG-LOCKED THRU 2200-EXIT
031300             PERFORM 2300-DEBIT-ACCOUNT THRU 2300-EXIT
031400         END-IF
031500     END-IF.
031600 2000-EXIT.
031700     EXIT.
031800*-----------------------------------------------------------------*
031900 2100-BUILD-LOCK-KEY.
032000*-----------------------------------------------------------------*
032100* A chave de bloqueio combina o pagador e o numero do cartao -
032200* nao ha um gerenciador de lock em processamento batch, a chave
032300* e apenas gravada no log de transacao para fins de auditoria e
032400* rastreio de concorrencia (equivalente ao lock por recurso do
032500* sistema online).
032600     MOVE PYT-PAYER-ID      TO WS-LOCK-PAYER.
032700     MOVE PYT-CARD-NUMBER   TO WS-LOCK-CARD.
032800 2100-EXIT.
032900     EXIT.
033000*-----------------------------------------------------------------*
033100 2200-LOG-LOCKED.
033200*-----------------------------------------------------------------*
033300* Abre o registro de log de transacao com status 'L' (lock) antes
033400* de tentar o debito - se o passo cair no meio do processamento,
033500* o log de transacao mostra exatamente onde a liquidacao estava
033600* no momento da interrupcao (regra equivalente ao log de inicio
033700* de transacao dos programas online do projeto).
033800     ADD 1 TO WS-NEXT-TXN-ID.
033900     MOVE WS-NEXT-TXN-ID    TO TXN-ID.
034000     MOVE PYT-PAYER-ID      TO TXN-PAYER-ID.
034100     MOVE ORD-AMOUNT        TO TXN-AMOUNT.
034200     MOVE PYT-METHOD        TO TXN-METHOD.
034300     MOVE WS-LOCK-KEY-AREA-R TO TXN-LOCK-KEY.
034400     MOVE 'L'               TO TXN-STATUS.
034500     MOVE PYT-NOW-TIMESTAMP TO TXN-STARTED-AT.
034600     MOVE SPACES            TO TXN-ENDED-AT.
034700     MOVE 'AGUARDANDO LIQUIDACAO' TO TXN-MESSAGE.
034800     WRITE TXNLOG-RECORD.
034900 2200-EXIT.
035000     EXIT.
035100*-----------------------------------------------------------------*
035200 2300-DEBIT-ACCOUNT.
035300*-----------------------------------------------------------------*
035400* VRS004 MCS 22/08/2018 - RELEITURA IMEDIATAMENTE ANTES DO DEBITO
035500*                         (CHAMADO 81190) - A LEITURA DA CONTA E
035600*                         FEITA AQUI, O MAIS TARDE POSSIVEL, NUNCA
035700*                         ANTES DO LOG 'L' EM 2200-LOG-LOCKED, PARA
035800*                         MINIMIZAR A JANELA ENTRE A LEITURA DO
035900*                         SALDO E O DEBITO EFETIVO
036000     MOVE PYT-CARD-NUMBER TO BANK-CARD-NUMBER.
036100     READ BANKACCT INTO BANK-RECORD
036200         KEY IS BANK-CARD-NUMBER.
036300     IF NOT BANKACCT-OK
036400*        Conta nao cadastrada no simulador bancario - a falha vai
036500*        para o log de transacao, sem gravar PAYMENT-RECORD
036600*        (regra do VRS005 em 2900-FAIL-PAYMENT).
036700         MOVE 'F'       TO TXN-STATUS
036800         MOVE 'CONTA BANCARIA NAO ENCONTRADA' TO TXN-MESSAGE
036900         PERFORM 2900-FAIL-PAYMENT THRU 2900-EXIT
037000     ELSE
037100         IF BANK-BALANCE < ORD-AMOUNT
037200*            Saldo insuficiente - mesma regra de nao gravar
037300*            pagamento, so fecha o log de transacao como falha.
037400             MOVE 'F' TO TXN-STATUS
037500             MOVE 'SALDO INSUFICIENTE' TO TXN-MESSAGE
037600             PERFORM 2900-FAIL-PAYMENT THRU 2900-EXIT
037700         ELSE
037800*            Debita o valor do pedido da conta bancaria - so
037900*            depois da REWRITE confirmada o pagamento e
038000*            considerado liquidado.
038100             SUBTRACT ORD-AMOUNT FROM BANK-BALANCE.
038200             REWRITE BANK-RECORD.
038300             IF BANKACCT-OK
038400                 PERFORM 2800-SETTLE-SUCCESS THRU 2800-EXIT
038500             ELSE
038600*                Falha de regravacao da conta (contencao de
038700*                acesso concorrente, por exemplo) apos o debito
038800*                em memoria - a conta no arquivo nao mudou, e
038900*                seguro tratar como falha sem gravar pagamento.
039000                 MOVE 'F' TO TXN-STATUS
039100                 MOVE 'FALHA NO DEBITO DA CONTA' TO TXN-MESSAGE
039200                 PERFORM 2900-FAIL-PAYMENT THRU 2900-EXIT
039300             END-IF
039400         END-IF
039500     END-IF.
039600 2300-EXIT.
039700     EXIT.
039800*-----------------------------------------------------------------*
039900 2800-SETTLE-SUCCESS.
040000*-----------------------------------------------------------------*
040100* Unico paragrafo deste programa que grava PAYMENT-RECORD - so
040200* chega aqui depois do debito confirmado na conta bancaria.
040300     MOVE 'D'               TO TXN-STATUS.
040400     MOVE PYT-NOW-TIMESTAMP TO TXN-ENDED-AT.
040500     MOVE 'SUCESSO'         TO TXN-MESSAGE.
040600     WRITE TXNLOG-RECORD.
040700     ADD 1 TO WS-NEXT-PAY-ID.
040800     MOVE WS-NEXT-PAY-ID    TO PAY-ID.
040900     MOVE ORD-ID            TO PAY-ORDER-ID.
041000     MOVE PYT-METHOD        TO PAY-METHOD.
041100     MOVE ORD-AMOUNT        TO PAY-AMOUNT.
041200     MOVE 'S'               TO PAY-STATUS.
041300     MOVE TXN-ID            TO PAY-TRANSACTION-ID.
041400     MOVE PYT-NOW-TIMESTAMP TO PAY-CREATED-AT.
041500     WRITE PAYMENT-RECORD.
041600*    Promove o pedido a liquidado ('D') e amarra o ID do
041700*    pagamento recem-criado - e o unico lugar do sistema que
041800*    move um pedido de PENDING para pago.
041900     MOVE 'D'               TO ORD-STATUS.
042000     MOVE PAY-ID            TO ORD-PAYMENT-ID.
042100     MOVE PYT-NOW-TIMESTAMP TO ORD-UPDATED-AT.
042200     REWRITE ORDER-RECORD.
042300     ADD 1 TO WS-SUCCESS-CTR.
042400 2800-EXIT.
042500     EXIT.
042600*-----------------------------------------------------------------*
042700 2900-FAIL-PAYMENT.
042800*-----------------------------------------------------------------*
042900* VRS005 MCS 02/05/2022 - PAGAMENTO SO E GRAVADO NO CAMINHO DE
043000*                         SUCESSO (2800-SETTLE-SUCCESS); ESTE
043100*                         PARAGRAFO SO FECHA O LOG DE TRANSACAO E
043200*                         CONTA A FALHA, SEM CRIAR PAYMENT-RECORD
043300*                         PARA UMA LIQUIDACAO QUE NUNCA DEBITOU
043400*                         A CONTA BANCARIA (CHAMADO 91112) - A
043500*                         TRANSACAO FICA LIVRE PARA SER REENVIADA
043600*                         NUM NOVO PAYTRAN SEM GERAR DUAS LINHAS
043700*                         DE PAGAMENTO PARA O MESMO PEDIDO
043800     MOVE PYT-NOW-TIMESTAMP TO TXN-ENDED-AT.
043900     WRITE TXNLOG-RECORD.
044000     ADD 1 TO WS-FAILED-CTR.
044100 2900-EXIT.
044200     EXIT.
044300*-----------------------------------------------------------------*
044400 8000-WRITE-REJECT.
044500*-----------------------------------------------------------------*
044600* Rejeicao de entrada (pedido nao encontrado ou nao pendente) -
044700* nao se confunde com falha de liquidacao, que e tratada dentro
044800* de 2300-DEBIT-ACCOUNT/2900-FAIL-PAYMENT e nunca chega aqui.
044900     MOVE SPACES TO PAYERR-RECORD.
045000     MOVE PAYTRAN-RECORD TO YED-TRAN-COPY.
045100     MOVE WS-REJECT-REASON TO YED-REASON.
045200     WRITE PAYERR-RECORD.
045300     ADD 1 TO WS-REJECT-CTR.
045400 8000-EXIT.
045500     EXIT.
