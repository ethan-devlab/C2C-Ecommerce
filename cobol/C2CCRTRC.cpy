000100******************************************************************
000200*    C 2 C   M A R K E T P L A C E   -   C O P Y B O O K
000300* ----------------------------------------------------------------
000400* Sistema .............. C2C - Marketplace Batch Engine
000500* Copybook.............. C2CCRTRC
000600* Tipo    .............. Record layout
000700* Finalidade ........... Layout do arquivo de carrinho de compras
000800*                        (CART-ITEM-FILE), arquivo de trabalho
000900*                        indexado por comprador+produto, usado
001000*                        por C2CCRT00 e C2CORD00.
001100* DSnames .............. C2C.CART.WORKFILE
001200******************************************************************
001300* VRS002 MCS 02/05/2022 - COPYBOOK PASSA A SER REALMENTE COPIADO
001400*                         PELOS DOIS PROGRAMAS QUE O CITAM NO
001500*                         CABECALHO - ANTES CADA UM TRAZIA O SEU
001600*                         PROPRIO 01-LEVEL DUPLICADO NO FD
001700*                         (CHAMADO 91201); LAYOUT AJUSTADO PARA
001800*                         OS NOMES DE CAMPO JA EM USO NOS DOIS
001900*                         PROGRAMAS (CART-IDX-RECORD/CART-KEY)
002000* VRS001 RAS 04/03/1999 - IMPLANTACAO
002100******************************************************************
002200*
002300 01  CART-IDX-RECORD.
002400     03  CART-KEY.
002500         05  CART-KEY-USER-ID           PIC  9(009).
002600         05  CART-KEY-PRODUCT-ID         PIC  9(009).
002700     03  CART-BODY.
002800         05  CART-QUANTITY-B             PIC  S9(5) COMP-3.
002900         05  CART-PRICE-SNAPSHOT-B        PIC  S9(7)V99 COMP-3.
003000     03  FILLER                       PIC  X(010).
003100* Redefinicao em X(036) para operacoes de bloco deste arquivo de
003200* trabalho que nao precisam decompor os campos.
003300 01  CART-IDX-RECORD-R REDEFINES CART-IDX-RECORD PIC X(036).
003400*
