000100*****************************************************************
000200* Valter Siqueira - Systems
000300* Laboratorio de uso particular
000400* ----------------------------------------------------------------
000500* Sistema .............. C2C - Marketplace Batch Engine
000600* Programa.............. C2CUSR00
000700* Tipo    .............. Batch
000800* Finalidade ........... Cadastro, autenticacao e atualizacao de
000900*                        cadastro de usuarios comprador/vendedor
001000*                        (USER-MASTER) - funcoes de registro,
001100*                        login e atualizacao de perfil sob um
001200*                        unico codigo de funcao por transacao.
001300*
001400*                        Todo usuario nasce com papel comprador
001500*                        ('BUYER') e pode publicar produtos como
001600*                        vendedor apenas apos promocao por canal
001700*                        externo a este passo; a senha nunca e
001800*                        gravada nem comparada em texto claro,
001900*                        sempre via CALL ao subprograma de hash
002000*                        C2CHASH. O email e chave alternativa
002100*                        unica (ALTERNATE KEY WITH DUPLICATES por
002200*                        limitacao do gerador de indice, mas a
002300*                        unicidade e garantida pelo proprio
002400*                        paragrafo de REGISTER); o telefone nao
002500*                        tem chave alternativa e so e verificado
002600*                        quando informado (VRS004).
002700* DSnames .............. C2C.USER.MASTER, C2C.USRTRAN.DIARIO,
002800*                        C2C.USRERR.REJEITOS, C2C.USRLOG.RELATORIO
002900* JOB def cluster ...... C2C.LIB.JCL(C2CUSRJB)
003000* Chamado por  ......... C2CCTL00
003100*-----------------------------------------------------------------
003200* VRS005 MCS 02/05/2022 - REVISAO DE DOCUMENTACAO - NARRATIVA DE
003300*                         REGRA DE NEGOCIO ACRESCENTADA EM CADA
003400*                         PARAGRAFO A PEDIDO DA AUDITORIA DE
003500*                         QUALIDADE DE CODIGO (CHAMADO 91004)
003600* VRS004 MCS 14/02/2020 - REGISTRO COM TELEFONE EM BRANCO NAO PODE
003700*                         MAIS CAIR EM REJEICAO FALSA DE TELEFONE
003800*                         DUPLICADO QUANDO O CADASTRO ENCONTRADO
003900*                         NA VARREDURA TAMBEM ESTA SEM TELEFONE -
004000*                         A VERIFICACAO DE DUPLICIDADE PASSA A SO
004100*                         RODAR QUANDO O CAMPO VEM PREENCHIDO NA
004200*                         TRANSACAO (CHAMADO 84417)
004300* VRS003 RAS 27/03/2011 - REVISAO GERAL PARA MIGRACAO COBOL ENT.
004400* VRS002 PHC 19/11/1999 - AJUSTE Y2K NO CAMPO DE DATA/HORA DE
004500*                         CADASTRO DO USUARIO
004600* VRS001 RAS 10/09/1993 - IMPLANTACAO
004700*****************************************************************
004800*
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.    C2CUSR00.
005100 AUTHOR.        RICARDO A. SANTOS.
005200 INSTALLATION.  C2C - MARKETPLACE BATCH ENGINE.
005300 DATE-WRITTEN.  10/09/1993.
005400 DATE-COMPILED.
005500 SECURITY.      NON-CONFIDENCIAL.
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900* Compilador/plataforma unicos do ciclo batch do C2C - sem locale
006000* estrangeiro, ponto decimal sempre '.'.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*    Mestre de usuarios - acesso dinamico porque REGISTER grava,
006900*    LOGIN le por email e UPDATE-PROFILE le/regrava por USR-ID.
007000*    A chave alternativa de email admite duplicatas no gerador de
007100*    indice; a unicidade de fato e garantida em 2000-REGISTER.
007200     SELECT USERMSTR
007300            ASSIGN TO USERMSTR
007400            ORGANIZATION IS INDEXED
007500            ACCESS MODE IS DYNAMIC
007600            RECORD KEY IS USR-ID
007700            ALTERNATE RECORD KEY IS USR-EMAIL WITH DUPLICATES
007800            FILE STATUS IS WS-USERMSTR-STATUS.
007900*
008000*    Diario de transacoes de entrada, uma funcao por registro.
008100     SELECT USRTRAN
008200            ASSIGN TO USRTRAN
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS IS WS-USRTRAN-STATUS.
008500*
008600*    Log de transacoes rejeitadas, para reprocessamento manual.
008700     SELECT USRERR
008800            ASSIGN TO USRERR
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS IS WS-USRERR-STATUS.
009100*
009200*    Trilha de auditoria de autenticacao/cadastro/atualizacao.
009300     SELECT USRLOG
009400            ASSIGN TO USRLOG
009500            ORGANIZATION IS SEQUENTIAL
009600            FILE STATUS IS WS-USRLOG-STATUS.
009700*
009800 DATA DIVISION.
009900 FILE SECTION.
010000*
010100 FD  USERMSTR
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD.
010400 COPY C2CUSRRC.
010500*
010600 FD  USRTRAN
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD.
010900* UST-USER-ID so e usado por UPDATE-PROFILE - REGISTER gera a
011000* chave propria em WS-NEXT-USER-ID e LOGIN localiza o usuario
011100* por email, nao por codigo.
011200 01  USRTRAN-RECORD.
011300     03  UST-FUNCTION-CODE                PIC  X(001).
011400         88  UST-REGISTER                   VALUE 'R'.
011500         88  UST-LOGIN                      VALUE 'L'.
011600         88  UST-UPDATE-PROFILE               VALUE 'U'.
011700     03  UST-USER-ID                      PIC  9(009).
011800     03  UST-EMAIL                        PIC  X(060).
011900     03  UST-PHONE                        PIC  X(020).
012000     03  UST-PASSWORD                     PIC  X(030).
012100     03  UST-NAME                         PIC  X(060).
012200     03  UST-NOW-TIMESTAMP                  PIC  X(026).
012300     03  FILLER                          PIC  X(028).
012400*
012500 FD  USRERR
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD.
012800* Log de rejeitos deste passo - mesma ideia do PRDERR do cadastro
012900* de produtos, copia integral da transacao mais o motivo.
013000 01  USRERR-RECORD.
013100     03  UED-TRAN-COPY                    PIC  X(234).
013200     03  UED-REASON                       PIC  X(040).
013300*
013400 FD  USRLOG
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD.
013700* Trilha de auditoria de autenticacao/cadastro - uma linha por
013800* transacao processada com sucesso ou negada, consultada pela
013900* area de seguranca quando investiga tentativa de login suspeita.
014000 01  USRLOG-RECORD.
014100     03  ULG-USER-ID                      PIC  9(009).
014200     03  ULG-FUNCTION-CODE                 PIC  X(001).
014300     03  ULG-RESULT                       PIC  X(001).
014400         88  ULG-SUCCESS                    VALUE 'S'.
014500         88  ULG-DENIED                     VALUE 'N'.
014600     03  FILLER                          PIC  X(013).
014700*
014800 WORKING-STORAGE SECTION.
014900*----------------------------------------------------------------*
015000* GENERIC WORK VARIABLES                                         *
015100*----------------------------------------------------------------*
015200 77  CTE-VERS                         PIC  X(006) VALUE 'VRS005'.
015300* WS-NEXT-USER-ID gera o PROD-... digo, o USR-ID sequencial deste
015400* passo - reinicia do zero a cada execucao porque o lote corre
015500* uma unica vez por dia e o maior USR-ID gravado fica persistido
015600* so no proprio arquivo mestre (o passo nao le o maior ID atual,
015700* decisao de projeto assumida desde a implantacao).
015800 77  WS-NEXT-USER-ID                  PIC S9(9) COMP VALUE ZERO.
015900* Nome do subprograma de hash de senha - chamado tanto no
016000* registro (2800) quanto no login (3000), nunca grava ou compara
016100* senha em texto claro no arquivo mestre.
016200 77  WS-HASH-PGM-NAME                 PIC  X(008) VALUE 'C2CHASH'.
016300*
016400 01  WS-FILE-STATUS-CODES.
016500     03  WS-USERMSTR-STATUS             PIC  X(002).
016600         88  USERMSTR-OK                   VALUE '00'.
016700         88  USERMSTR-DUP-KEY                VALUE '22'.
016800     03  WS-USRTRAN-STATUS              PIC  X(002).
016900         88  USRTRAN-OK                    VALUE '00'.
017000         88  USRTRAN-EOF                    VALUE '10'.
017100     03  WS-USRERR-STATUS               PIC  X(002).
017200     03  WS-USRLOG-STATUS               PIC  X(002).
017300*
017400* WS-LOGIN-OK-SW e exclusivo do paragrafo 3000-LOGIN - separado
017500* de WS-REJECT-SW porque uma tentativa de login com senha errada
017600* precisa gravar USRLOG-RECORD com resultado 'N' mesmo rejeitando
017700* a transacao, e os dois switches sao testados em pontos
017800* diferentes daquele paragrafo.
017900 01  WS-SWITCHES.
018000     03  WS-EOF-SW                     PIC  X(001) VALUE 'N'.
018100         88  WS-EOF                      VALUE 'Y'.
018200     03  WS-REJECT-SW                   PIC  X(001) VALUE 'N'.
018300         88  WS-REJECTED                  VALUE 'Y'.
018400     03  WS-LOGIN-OK-SW                  PIC  X(001) VALUE 'N'.
018500         88  WS-LOGIN-OK                   VALUE 'Y'.
018600*
018700 01  WS-CONTROL-TOTALS.
018800     03  WS-READ-CTR                   PIC S9(7) COMP VALUE ZERO.
018900     03  WS-REGISTER-CTR                PIC S9(7) COMP VALUE ZERO.
019000     03  WS-LOGIN-CTR                   PIC S9(7) COMP VALUE ZERO.
019100     03  WS-UPDATE-CTR                  PIC S9(7) COMP VALUE ZERO.
019200     03  WS-REJECT-CTR                  PIC S9(7) COMP VALUE ZERO.
019300*
019400 01  WS-REJECT-REASON                 PIC  X(040) VALUE SPACES.
019500*
019600* Area de comunicacao com o subprograma de hash - a senha clara
019700* entra, o hash sai; nenhum campo fica gravado em WORKING-STORAGE
019800* alem do tempo da chamada CALL.
019900 01  WS-HASH-LINKAGE-AREA.
020000     03  WHL-CLEAR-PASSWORD             PIC  X(030).
020100     03  WHL-HASHED-PASSWORD             PIC  X(044).
020200*
020300 01  WS-EMAIL-EDIT.
020400     03  WEE-EMAIL                     PIC  X(060).
020500* Redefinicao mantida por simetria com WS-PHONE-EDIT abaixo -
020600* usada nos pontos do programa que preferem tratar o campo como
020700* area alfanumerica continua.
020800 01  WS-EMAIL-EDIT-R REDEFINES WS-EMAIL-EDIT PIC X(060).
020900*
021000* WS-PHONE-EDIT guarda o telefone da transacao corrente durante a
021100* varredura de duplicidade de 2190-SCAN-PHONE - so e usado quando
021200* UST-PHONE chega preenchido (regra do VRS004 acima).
021300 01  WS-PHONE-EDIT.
021400     03  WPE-PHONE                     PIC  X(020).
021500 01  WS-PHONE-EDIT-R REDEFINES WS-PHONE-EDIT PIC X(020).
021600*
021700* Linha de totais impressa no SYSOUT - registro / login / update
021800* / rejeitado, nessa ordem, conferida pelo operador antes de
021900* liberar o proximo passo da JOB.
022000 01  WS-TOTALS-LINE.
022100     03  FILLER PIC X(025) VALUE '*** C2CUSR00 TOTAIS -->  '.
022200     03  WTL-REGISTER                 PIC ZZZ,ZZ9.
022300     03  FILLER PIC X(003) VALUE ' / '.
022400     03  WTL-LOGIN                     PIC ZZZ,ZZ9.
022500     03  FILLER PIC X(003) VALUE ' / '.
022600     03  WTL-UPDATE                    PIC ZZZ,ZZ9.
022700     03  FILLER PIC X(003) VALUE ' / '.
022800     03  WTL-REJECT                    PIC ZZZ,ZZ9.
022900     03  FILLER                       PIC  X(050) VALUE SPACES.
023000* Redefinicao usada so para o DISPLAY - nao grava em arquivo.
023100 01  WS-TOTALS-LINE-R REDEFINES WS-TOTALS-LINE PIC X(132).
023200*
023300 LINKAGE SECTION.
023400*
023500 PROCEDURE DIVISION.
023600*
023700*-----------------------------------------------------------------*
023800 0000-MAIN.
023900*-----------------------------------------------------------------*
024000* Ciclo batch padrao do C2C - uma transacao do diario por volta
024100* do laco, ate o fim de arquivo.
024200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
024300     PERFORM 1000-PROCESS-TRANSACTIONS THRU 1000-EXIT
024400             UNTIL WS-EOF.
024500     PERFORM 0200-TERMINATE THRU 0200-EXIT.
024600     GOBACK.
024700*-----------------------------------------------------------------*
024800 0100-INITIALIZE.
024900*-----------------------------------------------------------------*
025000* USERMSTR abre I-O porque REGISTER grava e UPDATE-PROFILE
025100* regrava no mesmo passo; LOGIN so le, mas usa o mesmo OPEN.
025200     OPEN I-O    USERMSTR.
025300     OPEN INPUT  USRTRAN.
025400     OPEN OUTPUT USRERR.
025500     OPEN OUTPUT USRLOG.
025600     PERFORM 1900-READ-USRTRAN THRU 1900-EXIT.
025700 0100-EXIT.
025800     EXIT.
025900*-----------------------------------------------------------------*
026000 0200-TERMINATE.
026100*-----------------------------------------------------------------*
026200* Totais de controle no console - unica conferencia de producao
026300* antes do proximo passo da JOB ser liberado.
026400     MOVE WS-REGISTER-CTR TO WTL-REGISTER.
026500     MOVE WS-LOGIN-CTR    TO WTL-LOGIN.
026600     MOVE WS-UPDATE-CTR   TO WTL-UPDATE.
026700     MOVE WS-REJECT-CTR   TO WTL-REJECT.
026800     DISPLAY WS-TOTALS-LINE-R.
026900     CLOSE USERMSTR.
027000     CLOSE USRTRAN.
027100     CLOSE USRERR.
027200     CLOSE USRLOG.
027300 0200-EXIT.
027400     EXIT.
027500*-----------------------------------------------------------------*
027600 1000-PROCESS-TRANSACTIONS.
027700*-----------------------------------------------------------------*
027800* Despacha pela funcao da transacao - REGISTER cria cadastro,
027900* LOGIN autentica, UPDATE-PROFILE altera nome/telefone; qualquer
028000* outro codigo de funcao e rejeitado sem tocar no mestre.
028100     MOVE 'N' TO WS-REJECT-SW.
028200     MOVE SPACES TO WS-REJECT-REASON.
028300     EVALUATE TRUE
028400         WHEN UST-REGISTER
028500             PERFORM 2000-REGISTER THRU 2000-EXIT
028600         WHEN UST-LOGIN
028700             PERFORM 3000-LOGIN THRU 3000-EXIT
028800         WHEN UST-UPDATE-PROFILE
028900             PERFORM 4000-UPDATE-PROFILE THRU 4000-EXIT
029000         WHEN OTHER
029100             MOVE 'CODIGO DE FUNCAO INVALIDO' TO WS-REJECT-REASON
029200             MOVE 'Y' TO WS-REJECT-SW
029300     END-EVALUATE.
029400     IF WS-REJECTED
029500         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
029600     END-IF.
029700     PERFORM 1900-READ-USRTRAN THRU 1900-EXIT.
029800 1000-EXIT.
029900     EXIT.
030000*-----------------------------------------------------------------*
030100 1900-READ-USRTRAN.
030200*-----------------------------------------------------------------*
030300* Le a proxima transacao do diario - fim de arquivo encerra o
030400* laco principal de 0000-MAIN.
030500     READ USRTRAN INTO USRTRAN-RECORD.
030600     IF USRTRAN-EOF
030700         MOVE 'Y' TO WS-EOF-SW
030800     ELSE
030900         ADD 1 TO WS-READ-CTR
031000     END-IF.
031100 1900-EXIT.
031200     EXIT.
031300*-----------------------------------------------------------------*
031400 2000-REGISTER.
031500*-----------------------------------------------------------------*
031600* Email e senha sao obrigatorios em todo cadastro novo; telefone
031700* e opcional (regra do VRS004) e nome e gravado como veio, sem
031800* validacao de formato.
031900     IF UST-EMAIL EQUAL SPACES OR UST-PASSWORD EQUAL SPACES
032000         MOVE 'EMAIL OU SENHA EM BRANCO' TO WS-REJECT-REASON
032100         MOVE 'Y' TO WS-REJECT-SW
032200     ELSE
032300*        Le pela chave alternativa de email - se encontrar
032400*        QUALQUER registro com este email, rejeita; a chave
032500*        alternativa admite duplicatas no indice, entao a
032600*        unicidade real depende deste teste, nao do indice.
032700         MOVE UST-EMAIL TO USR-EMAIL
032800         READ USERMSTR INTO USER-RECORD
032900             KEY IS USR-EMAIL
033000         IF USERMSTR-OK
033100             MOVE 'EMAIL JA CADASTRADO' TO WS-REJECT-REASON
033200             MOVE 'Y' TO WS-REJECT-SW
033300         ELSE
033400*            VRS004 MCS 14/02/2020 - SO VERIFICA DUPLICIDADE DE
033500*                    TELEFONE QUANDO O CAMPO VEM PREENCHIDO NA
033600*                    TRANSACAO (CHAMADO 84417) - TELEFONE EM
033700*                    BRANCO E OPCIONAL E NAO ENTRA NA VARREDURA
033800             IF UST-PHONE NOT EQUAL SPACES
033900                 PERFORM 2100-CHECK-PHONE-DUP THRU 2100-EXIT
034000             END-IF
034100             IF NOT WS-REJECTED
034200                 PERFORM 2800-WRITE-USER THRU 2800-EXIT
034300             END-IF
034400         END-IF
034500     END-IF.
034600 2000-EXIT.
034700     EXIT.
034800*-----------------------------------------------------------------*
034900 2100-CHECK-PHONE-DUP.
035000*-----------------------------------------------------------------*
035100* O arquivo mestre de usuarios nao tem chave alternativa de
035200* telefone - a verificacao de duplicidade de telefone e feita
035300* por leitura sequencial completa, aceitavel dado o volume de
035400* cadastros processado por executivo deste lote.
035500*
035600* O mestre precisa ser fechado e reaberto em INPUT porque a
035700* leitura sequencial (READ NEXT a partir do inicio do arquivo)
035800* exige um modo de acesso diferente do acesso dinamico aberto em
035900* I-O no restante do programa; ao final, fecha e reabre em I-O
036000* de volta para permitir o WRITE de 2800-WRITE-USER se a
036100* transacao nao tiver sido rejeitada.
036200     MOVE UST-PHONE TO WPE-PHONE.
036300     CLOSE USERMSTR.
036400     OPEN INPUT USERMSTR.
036500     PERFORM 2190-SCAN-PHONE THRU 2190-EXIT
036600             UNTIL USERMSTR-OK OR WS-REJECTED.
036700     CLOSE USERMSTR.
036800     OPEN I-O USERMSTR.
036900 2100-EXIT.
037000     EXIT.
037100*-----------------------------------------------------------------*
037200 2190-SCAN-PHONE.
037300*-----------------------------------------------------------------*
037400* So e chamado com WPE-PHONE preenchido (ver guarda do VRS004 em
037500* 2000-REGISTER) - um USR-PHONE em branco encontrado na varredura
037600* nunca bate contra WPE-PHONE preenchido, entao nenhum cadastro
037700* antigo sem telefone causa falso positivo aqui.
037800     READ USERMSTR NEXT RECORD INTO USER-RECORD.
037900     IF NOT USERMSTR-OK
038000         CONTINUE
038100     ELSE
038200         IF USR-PHONE EQUAL WPE-PHONE
038300             MOVE 'TELEFONE JA CADASTRADO' TO WS-REJECT-REASON
038400             MOVE 'Y' TO WS-REJECT-SW
038500         END-IF
038600     END-IF.
038700 2190-EXIT.
038800     EXIT.
038900*-----------------------------------------------------------------*
039000 2800-WRITE-USER.
039100*-----------------------------------------------------------------*
039200* Nunca grava a senha clara - o hash sai do subprograma C2CHASH
039300* e e o unico valor persistido em USR-HASHED-PASSWORD.
039400     MOVE UST-PASSWORD TO WHL-CLEAR-PASSWORD.
039500     CALL WS-HASH-PGM-NAME USING
039600         BY REFERENCE WHL-CLEAR-PASSWORD
039700         BY REFERENCE WHL-HASHED-PASSWORD.
039800     ADD 1 TO WS-NEXT-USER-ID.
039900     MOVE WS-NEXT-USER-ID      TO USR-ID.
040000     MOVE UST-EMAIL            TO USR-EMAIL.
040100     MOVE UST-PHONE            TO USR-PHONE.
040200     MOVE WHL-HASHED-PASSWORD  TO USR-HASHED-PASSWORD.
040300     MOVE UST-NAME             TO USR-NAME.
040400*    Todo registro novo entra como comprador ('BUYER') e ATIVO -
040500*    a promocao a vendedor e feita por outro canal, fora deste
040600*    passo batch.
040700     MOVE 'BUYER     ' TO USR-ROLE.
040800     MOVE 'A'                  TO USR-STATUS.
040900     MOVE UST-NOW-TIMESTAMP    TO USR-CREATED-AT.
041000     WRITE USER-RECORD.
041100     ADD 1 TO WS-REGISTER-CTR.
041200*    Todo cadastro concluido gera uma linha no log de auditoria
041300*    de usuarios, com resultado 'S' (sucesso) - o mesmo USRLOG
041400*    usado por LOGIN e UPDATE-PROFILE mais abaixo.
041500     MOVE USR-ID  TO ULG-USER-ID.
041600     MOVE 'R'     TO ULG-FUNCTION-CODE.
041700     MOVE 'S'     TO ULG-RESULT.
041800     WRITE USRLOG-RECORD.
041900 2800-EXIT.
042000     EXIT.
042100*-----------------------------------------------------------------*
042200 3000-LOGIN.
042300*-----------------------------------------------------------------*
042400* Autenticacao por email+senha - usuario inativo (USR-STATUS
042500* diferente de 'A') nunca autentica, mesmo com senha correta.
042600     MOVE 'N' TO WS-LOGIN-OK-SW.
042700     MOVE UST-EMAIL TO USR-EMAIL.
042800     READ USERMSTR INTO USER-RECORD
042900         KEY IS USR-EMAIL.
043000     IF NOT USERMSTR-OK
043100         MOVE 'USUARIO NAO ENCONTRADO' TO WS-REJECT-REASON
043200         MOVE 'Y' TO WS-REJECT-SW
043300     ELSE
043400         IF NOT USR-ACTIVE
043500             MOVE 'USUARIO INATIVO' TO WS-REJECT-REASON
043600             MOVE 'Y' TO WS-REJECT-SW
043700         ELSE
043800*            Compara hash contra hash - a senha clara da
043900*            transacao nunca e comparada diretamente com nada
044000*            gravado no mestre.
044100             MOVE UST-PASSWORD TO WHL-CLEAR-PASSWORD
044200             CALL WS-HASH-PGM-NAME USING
044300                 BY REFERENCE WHL-CLEAR-PASSWORD
044400                 BY REFERENCE WHL-HASHED-PASSWORD
044500             IF WHL-HASHED-PASSWORD EQUAL USR-HASHED-PASSWORD
044600                 MOVE 'Y' TO WS-LOGIN-OK-SW
044700                 ADD 1 TO WS-LOGIN-CTR
044800             ELSE
044900                 MOVE 'SENHA INVALIDA' TO WS-REJECT-REASON
045000                 MOVE 'Y' TO WS-REJECT-SW
045100             END-IF
045200         END-IF
045300     END-IF.
045400*    Toda tentativa de login gera linha de auditoria, aprovada
045500*    ou negada - diferente de REGISTER/UPDATE-PROFILE, aqui o
045600*    USRLOG e gravado mesmo quando a transacao e rejeitada.
045700     MOVE USR-ID TO ULG-USER-ID.
045800     MOVE 'L'    TO ULG-FUNCTION-CODE.
045900     IF WS-LOGIN-OK
046000         MOVE 'S' TO ULG-RESULT
046100     ELSE
046200         MOVE 'N' TO ULG-RESULT
046300     END-IF.
046400     WRITE USRLOG-RECORD.
046500 3000-EXIT.
046600     EXIT.
046700*-----------------------------------------------------------------*
046800 4000-UPDATE-PROFILE.
046900*-----------------------------------------------------------------*
047000* Atualizacao de perfil sobrescreve nome e telefone sem
047100* verificacao de nulo - campo enviado em branco na transacao
047200* grava em branco no cadastro, por decisao de negocio.
047300     MOVE UST-USER-ID TO USR-ID.
047400     READ USERMSTR INTO USER-RECORD
047500         KEY IS USR-ID.
047600     IF NOT USERMSTR-OK
047700         MOVE 'USUARIO NAO ENCONTRADO' TO WS-REJECT-REASON
047800         MOVE 'Y' TO WS-REJECT-SW
047900     ELSE
048000*        Nao reaplica a regra de duplicidade de telefone na
048100*        atualizacao - so o REGISTER varre o mestre procurando
048200*        telefone repetido; a atualizacao de perfil confia no
048300*        dado que o front-end ja validou com o proprio usuario.
048400         MOVE UST-NAME  TO USR-NAME
048500         MOVE UST-PHONE TO USR-PHONE
048600         REWRITE USER-RECORD
048700         IF USERMSTR-OK
048800             ADD 1 TO WS-UPDATE-CTR
048900             MOVE USR-ID TO ULG-USER-ID
049000             MOVE 'U'    TO ULG-FUNCTION-CODE
049100             MOVE 'S'    TO ULG-RESULT
049200             WRITE USRLOG-RECORD
049300         ELSE
049400             MOVE 'FALHA AO REGRAVAR USER-MASTER' TO
049500                 WS-REJECT-REASON
049600             MOVE 'Y' TO WS-REJECT-SW
049700         END-IF
049800     END-IF.
049900 4000-EXIT.
050000     EXIT.
050100*-----------------------------------------------------------------*
050200 8000-WRITE-REJECT.
050300*-----------------------------------------------------------------*
050400* Copia a transacao integral (inclusive a senha em claro que
050500* chegou no diario) mais o motivo da rejeicao - o arquivo USRERR
050600* fica restrito ao mesmo nivel de seguranca do diario de entrada.
050700     MOVE SPACES TO USRERR-RECORD.
050800     MOVE USRTRAN-RECORD TO UED-TRAN-COPY.
050900     MOVE WS-REJECT-REASON TO UED-REASON.
051000     WRITE USRERR-RECORD.
051100     ADD 1 TO WS-REJECT-CTR.
051200 8000-EXIT.
051300     EXIT.
